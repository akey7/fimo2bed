000100******************************************************************
000200*    COPYBOOK    GENVPARM
000300*    DESCRIPTION  CALL INTERFACE FOR SUBPROGRAM GENVINTR.  SHARED
000400*                 BY GENVINTR ITSELF (LINKAGE SECTION) AND BY EACH
000500*                 OF ITS CALLERS (WORKING-STORAGE), SO THE TWO
000600*                 SIDES OF THE CALL CANNOT DRIFT APART.
000700*    USED BY      FIMOCNVT, CTRSTAMP, GENVINTR
000800******************************************************************
000900*    CHANGE LOG
001000*    DATE     BY   REQUEST    DESCRIPTION
001100*    -------- ---- ---------- ------------------------------------
001200*    03/11/91 RJM  G-0002     ORIGINAL COPYBOOK FOR GENVINTR CALL
001300*    08/22/92 RJM  G-0048     ADDED CENTER HALFWIDTH PARAMETER
001400*    02/14/94 TLK  G-0103     ADDED SORT-KEY PARAMETER
001500******************************************************************
001600 01  GENVINTR-PARM.
001700     05  GV-FUNCTION-SW           PIC X(1).
001800         88  GV-DO-PARSE          VALUE "P".
001900         88  GV-DO-SHIFT          VALUE "S".
002000         88  GV-DO-CENTER         VALUE "C".
002100         88  GV-DO-ORDINAL        VALUE "O".
002200     05  GV-SEQ-NAME              PIC X(64).
002300     05  GV-SEQ-NAME-TBL REDEFINES GV-SEQ-NAME.
002400         10  GV-SEQ-NAME-CHAR    PIC X(1) OCCURS 64 TIMES.
002500     05  GV-CHROM                 PIC X(32).
002600     05  GV-START                 PIC S9(9) COMP-3.
002700     05  GV-START-DUMP REDEFINES GV-START
002800                                 PIC X(5).
002900     05  GV-END                   PIC S9(9) COMP-3.
003000     05  GV-START-SHIFT           PIC S9(9) COMP-3.
003100     05  GV-END-SHIFT             PIC S9(9) COMP-3.
003200     05  GV-HALFWIDTH             PIC S9(9) COMP-3.
003300     05  GV-SORT-KEY              PIC 9(3).
003400     05  GV-RETURN-CD             PIC S9(4) COMP.
003410     05  FILLER                   PIC X(08).
