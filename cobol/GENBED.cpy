000100******************************************************************
000200*    COPYBOOK    GENBED
000300*    DESCRIPTION  SIX-FIELD BED OUTPUT LAYOUT SHARED BY THE
000400*                 FRAGMENT CONVERSION JOB AND BY THE TWO SERIAL
000500*                 NUMBER STAMPER JOBS. FIELDS ARE HELD HERE
000600*                 UNFORMATTED; EACH JOB BUILDS THE TAB-SEPARATED
000700*                 PRINT LINE INTO BED-LINE-TXT BEFORE THE WRITE.
000800*    USED BY      FIMOCNVT, SERLSTMP, CTRSTAMP
000900******************************************************************
001000*    CHANGE LOG
001100*    DATE     BY   REQUEST    DESCRIPTION
001200*    -------- ---- ---------- ------------------------------------
001300*    03/11/91 RJM  G-0001     ORIGINAL COPYBOOK FOR FRAGMENT WORK
001400*    08/22/92 RJM  G-0048     WIDENED NAME FIELD TO X(90)
001500*    09/30/98 WDH  G-0166     Y2K REVIEW - NO DATE FIELDS, NO CHG
001600******************************************************************
001700 01  BED-FIELDS.
001800     05  BED-CHROM               PIC X(32).
001900     05  BED-START-NUM           PIC S9(9) COMP-3.
002000     05  BED-END-NUM             PIC S9(9) COMP-3.
002100     05  BED-NAME-FLD            PIC X(90).
002200     05  BED-NAME-TBL REDEFINES BED-NAME-FLD.
002300         10  BED-NAME-CHAR       PIC X(1) OCCURS 90 TIMES.
002400     05  BED-SCORE-FLD           PIC X(12).
002500     05  BED-STRAND-FLD          PIC X(1).
002600     05  FILLER                  PIC X(08).
002700
002800 01  BED-LINE-REC.
002900     05  BED-LINE-TXT            PIC X(160).
003000     05  FILLER                  PIC X(10).
