000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GENVLEN.
000400 AUTHOR. R. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          STRIPS LEADING ZEROS FROM A SIGNED WHOLE NUMBER FOR THE
001300*          BED NAME AND COORDINATE FIELDS.  RETURNS THE MINIMAL
001400*          TEXT (WITH A LEADING '-' WHEN NEGATIVE) AND ITS LENGTH.
001500*
001600*          NOTE - THIS SHOP'S COMPILER AT THE TIME THIS WAS
001700*          WRITTEN DID NOT HAVE THE INTRINSIC FUNCTION SET, SO
001800*          THE DIGIT SCAN IS DONE CHARACTER BY CHARACTER BELOW
001900*          RATHER THAN WITH A REVERSE/TRIM FUNCTION CALL.
002000******************************************************************
002100*    CHANGE LOG
002200*    DATE     BY   REQUEST    DESCRIPTION
002300*    -------- ---- ---------- ------------------------------------
002400*    03/11/91 RJM  G-0002     ORIGINAL PROGRAM                      G-0002
002500*    08/22/92 RJM  G-0048     HANDLE NEGATIVE VALUES (CENTER RULE)  G-0048
002550*    02/14/94 TLK  G-0104     REVIEWED AFTER SORT ADDED TO          G-0104
002560*                             FIMOCNVT - NO CHANGE HERE             G-0104
002600*    09/30/98 WDH  G-0166     Y2K REVIEW - NO DATE FIELDS, NO CHG   G-0166
002630*    04/09/01 CJP  G-0216     VERIFIED WIDTH AFTER DEDUP WIDENED    G-0216
002640*    01/14/03 MKR  G-0239     CONFIRMED WIDTH OK FOR WHOLE-GENOME   G-0239
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  WS-WORK-FIELDS.
004000     05  WS-IDX                  PIC 9(2) COMP.
004100     05  WS-ABS                  PIC 9(9) COMP-3.
004200     05  WS-FIRST-POS            PIC 9(2) COMP VALUE ZERO.
004300     05  WS-DIGIT-COUNT          PIC 9(2) COMP VALUE ZERO.
004400     05  WS-NEG-SW               PIC X(1) VALUE "N".
004500         88  WS-IS-NEGATIVE      VALUE "Y".
004550     05  FILLER                  PIC X(04).
004600
004700 01  WS-ZONED-AREA.
004800     05  WS-ZONED                PIC 9(9).
004900     05  WS-ZONED-TBL REDEFINES WS-ZONED.
005000         10  WS-ZONED-CHAR       PIC X(1) OCCURS 9 TIMES.
005010     05  FILLER                  PIC X(04).
005100
005200 LINKAGE SECTION.
005300     COPY GENLPARM.
005400
005500 PROCEDURE DIVISION USING GENVLEN-PARM.
005600 000-MAINLINE.
005700     MOVE SPACES TO GL-TEXT.
005800     MOVE ZERO TO GL-LENGTH, WS-FIRST-POS.
005900
006000     IF GL-NUMBER < ZERO
006100         MOVE "Y" TO WS-NEG-SW
006200         COMPUTE WS-ABS = GL-NUMBER * -1
006300     ELSE
006400         MOVE "N" TO WS-NEG-SW
006500         MOVE GL-NUMBER TO WS-ABS.
006600
006700     MOVE WS-ABS TO WS-ZONED.
006800
006900     PERFORM 100-FIND-FIRST-DIGIT
007000             VARYING WS-IDX FROM 1 BY 1
007100             UNTIL WS-IDX > 9 OR WS-FIRST-POS NOT = ZERO.
007200     IF WS-FIRST-POS = ZERO
007300         MOVE 9 TO WS-FIRST-POS.
007400
007500     COMPUTE WS-DIGIT-COUNT = 9 - WS-FIRST-POS + 1.
007600
007700     IF WS-IS-NEGATIVE
007800         MOVE "-" TO GL-TEXT-CHAR(1)
007900         MOVE WS-ZONED(WS-FIRST-POS : WS-DIGIT-COUNT)
008000             TO GL-TEXT(2 : WS-DIGIT-COUNT)
008100         COMPUTE GL-LENGTH = WS-DIGIT-COUNT + 1
008200     ELSE
008300         MOVE WS-ZONED(WS-FIRST-POS : WS-DIGIT-COUNT)
008400             TO GL-TEXT(1 : WS-DIGIT-COUNT)
008500         MOVE WS-DIGIT-COUNT TO GL-LENGTH.
008600
008700     GOBACK.
008800 000-EXIT.
008900     EXIT.
009000
009100
009200 100-FIND-FIRST-DIGIT.
009300******** LOCATE THE LEFTMOST NON-ZERO DIGIT IN THE ZONED WORK AREA
009400     IF WS-ZONED-CHAR(WS-IDX) NOT = "0"
009500         MOVE WS-IDX TO WS-FIRST-POS.
009600 100-EXIT.
009700     EXIT.
