000100******************************************************************
000200*    COPYBOOK    GENAUDIT
000300*    DESCRIPTION  ONE LINE OF THE FRAGMENT CONVERSION AUDIT TRAIL.
000400*                 EVERY APPEND/REPLACE/SKIP DECISION MADE BY THE
000500*                 DE-DUPLICATION STEP OF FIMOCNVT WRITES ONE OF
000600*                 THESE, TAB-SEPARATED, TO THE AUDIT-OUT FILE.
000700*    USED BY      FIMOCNVT
000800******************************************************************
000900*    CHANGE LOG
001000*    DATE     BY   REQUEST    DESCRIPTION
001100*    -------- ---- ---------- ------------------------------------
001200*    03/18/91 RJM  G-0003     ORIGINAL COPYBOOK FOR AUDIT TRAIL
001300*    09/30/98 WDH  G-0166     Y2K REVIEW - NO DATE FIELDS, NO CHG
001400******************************************************************
001500 01  AUDIT-FIELDS.
001600     05  AUDIT-ACTION             PIC X(7).
001700         88  AUDIT-IS-APPEND      VALUE "append ".
001800         88  AUDIT-IS-REPLACE     VALUE "replace".
001900         88  AUDIT-IS-SKIP        VALUE "skip   ".
002000     05  AUDIT-INTERVAL-NAME      PIC X(90).
002100     05  AUDIT-REASON             PIC X(60).
002200     05  FILLER                  PIC X(10).
002300
002400 01  AUDIT-LINE-REC.
002500     05  AUDIT-LINE-TXT          PIC X(170).
002600     05  FILLER                  PIC X(10).
