000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GENVINTR.
000400 AUTHOR. R. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM HOLDS THE FRAGMENT-POSITION ARITHMETIC
001300*          SHARED BY FIMOCNVT, SERLSTMP AND CTRSTAMP.  THE CALLER
001400*          SETS GV-FUNCTION-SW TO SELECT ONE OF FOUR JOBS -
001500*
001600*             'P'  PARSE A chrom:start-end LOCATION STRING
001700*             'S'  APPLY THE MOTIF SHIFT RULE
001800*             'C'  APPLY THE CENTER/RE-WIDTH RULE
001900*             'O'  DERIVE THE CHROMOSOME SORT ORDINAL
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*    DATE     BY   REQUEST    DESCRIPTION
002400*    -------- ---- ---------- ------------------------------------
002500*    03/11/91 RJM  G-0002     ORIGINAL PGM - PARSE + SHIFT ONLY     G-0002
002600*    08/22/92 RJM  G-0048     ADDED CENTER FUNCTION FOR LAB REQ     G-0048
002700*    02/14/94 TLK  G-0103     ADDED CHROM ORDINAL FOR SORTED RUNS   G-0103
002800*    09/30/98 WDH  G-0166     Y2K REVIEW - NO DATE FIELDS, NO CHG   G-0166
002900*    04/02/01 CJP  G-0214     Un/X/Y SPECIAL CASES PER LAB REQUEST  G-0214
002910*    04/09/01 CJP  G-0215     CORRECTED CENTER ROUNDING FOR NEG     G-0215
002920*                             MIDPOINTS (OFF BY ONE CHROM-WIDE)     G-0215
002930*    01/14/03 MKR  G-0238     Un/X/Y ORDINALS REVIEWED - SCAFFOLD   G-0238
002940*                             BUILDS CONFIRMED UNAFFECTED           G-0238
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  WS-SCAN-FIELDS.
004300     05  WS-IDX                  PIC 9(2) COMP.
004400     05  WS-COLON-POS            PIC 9(2) COMP VALUE ZERO.
004500     05  WS-HYPHEN-POS           PIC 9(2) COMP VALUE ZERO.
004600     05  WS-TEXT-LEN             PIC 9(2) COMP VALUE ZERO.
004700     05  WS-USCORE-POS           PIC 9(2) COMP VALUE ZERO.
004800     05  WS-TAIL-LEN             PIC 9(2) COMP VALUE ZERO.
004900     05  WS-NEW-START            PIC S9(9) COMP-3.
005000     05  WS-NEW-END              PIC S9(9) COMP-3.
005100     05  WS-SUM                  PIC S9(9) COMP-3.
005200     05  WS-QUOT                 PIC S9(9) COMP-3.
005300     05  WS-REM                  PIC S9(9) COMP-3.
005400     05  WS-CHAR                 PIC X(1).
005500     05  WS-DIGIT REDEFINES WS-CHAR
005600                                 PIC 9(1).
005650     05  FILLER                  PIC X(04).
005700
005800 01  WS-CHROM-TAIL-AREA.
005900     05  WS-CHROM-TAIL           PIC X(29).
006000     05  WS-CHROM-TAIL-TBL REDEFINES WS-CHROM-TAIL.
006100         10  WS-CHROM-TAIL-CHAR  PIC X(1) OCCURS 29 TIMES.
006150     05  FILLER                  PIC X(03).
006200
006300 01  WS-SCAN-BUF-AREA.
006400     05  WS-SCAN-BUF             PIC X(29) VALUE SPACES.
006500     05  WS-SCAN-TBL REDEFINES WS-SCAN-BUF.
006600         10  WS-SCAN-CHAR        PIC X(1) OCCURS 29 TIMES.
006700     05  WS-SCAN-LEN             PIC 9(2) COMP.
006800     05  WS-SCAN-RESULT          PIC S9(9) COMP-3.
006900     05  FILLER                  PIC X(06).
007000
007100 LINKAGE SECTION.
007200     COPY GENVPARM.
007300
007400 PROCEDURE DIVISION USING GENVINTR-PARM.
007500     IF GV-DO-PARSE
007600         PERFORM 100-PARSE-LOCATION
007700     ELSE IF GV-DO-SHIFT
007800         PERFORM 200-SHIFT-INTERVAL
007900     ELSE IF GV-DO-CENTER
008000         PERFORM 300-CENTER-INTERVAL
008100     ELSE IF GV-DO-ORDINAL
008200         PERFORM 400-CHROM-ORDINAL.
008300
008400     MOVE ZERO TO GV-RETURN-CD.
008500     GOBACK.
008600
008700
008800 100-PARSE-LOCATION.
008900******** SPLIT sequence_name INTO chromosome / start / end
009000     MOVE SPACES TO GV-CHROM.
009100     MOVE ZERO TO GV-START, GV-END.
009200     MOVE ZERO TO WS-COLON-POS, WS-HYPHEN-POS, WS-TEXT-LEN.
009300
009400******** FIND THE END OF THE TEXT (FIRST TRAILING SPACE)
009500     PERFORM 110-SCAN-FOR-BLANK
009600             VARYING WS-IDX FROM 1 BY 1
009700             UNTIL WS-IDX > 64 OR WS-TEXT-LEN NOT = ZERO.
009800     IF WS-TEXT-LEN = ZERO
009900         MOVE 64 TO WS-TEXT-LEN.
010000
010100******** FIND THE FIRST COLON - CHROMOSOME ENDS THERE
010200     PERFORM 120-SCAN-FOR-COLON
010300             VARYING WS-IDX FROM 1 BY 1
010400             UNTIL WS-IDX > WS-TEXT-LEN OR WS-COLON-POS NOT = ZERO.
010500     IF WS-COLON-POS = ZERO
010600         GO TO 100-EXIT.
010700     MOVE GV-SEQ-NAME(1 : WS-COLON-POS - 1) TO GV-CHROM.
010800
010900******** FIND THE HYPHEN THAT SEPARATES START FROM END
011000     PERFORM 130-SCAN-FOR-HYPHEN
011100             VARYING WS-IDX FROM WS-COLON-POS + 1 BY 1
011200             UNTIL WS-IDX > WS-TEXT-LEN OR WS-HYPHEN-POS NOT = ZERO.
011300     IF WS-HYPHEN-POS = ZERO
011400         GO TO 100-EXIT.
011500
011600******** ACCUMULATE THE START DIGITS
011700     MOVE SPACES TO WS-SCAN-BUF.
011800     COMPUTE WS-SCAN-LEN = WS-HYPHEN-POS - WS-COLON-POS - 1.
011900     MOVE GV-SEQ-NAME(WS-COLON-POS + 1 : WS-SCAN-LEN)
012000         TO WS-SCAN-BUF.
012100     PERFORM 900-ACCUM-DIGITS.
012200     MOVE WS-SCAN-RESULT TO GV-START.
012300
012400******** ACCUMULATE THE END DIGITS
012500     MOVE SPACES TO WS-SCAN-BUF.
012600     COMPUTE WS-SCAN-LEN = WS-TEXT-LEN - WS-HYPHEN-POS.
012700     MOVE GV-SEQ-NAME(WS-HYPHEN-POS + 1 : WS-SCAN-LEN)
012800         TO WS-SCAN-BUF.
012900     PERFORM 900-ACCUM-DIGITS.
013000     MOVE WS-SCAN-RESULT TO GV-END.
013100 100-EXIT.
013200     EXIT.
013300
013400
013500 110-SCAN-FOR-BLANK.
013600     IF GV-SEQ-NAME-CHAR(WS-IDX) = SPACE
013700         COMPUTE WS-TEXT-LEN = WS-IDX - 1.
013800 110-EXIT.
013900     EXIT.
014000
014100
014200 120-SCAN-FOR-COLON.
014300     IF GV-SEQ-NAME-CHAR(WS-IDX) = ":"
014400         MOVE WS-IDX TO WS-COLON-POS.
014500 120-EXIT.
014600     EXIT.
014700
014800
014900 130-SCAN-FOR-HYPHEN.
015000     IF GV-SEQ-NAME-CHAR(WS-IDX) = "-"
015100         MOVE WS-IDX TO WS-HYPHEN-POS.
015200 130-EXIT.
015300     EXIT.
015400
015500
015600 200-SHIFT-INTERVAL.
015700******** REPOSITION THE FRAGMENT ONTO THE MOTIF MATCH
015800     COMPUTE WS-NEW-START = GV-START + GV-START-SHIFT.
015900     COMPUTE WS-NEW-END = WS-NEW-START + GV-END-SHIFT
016000                         - GV-START-SHIFT - 1.
016100     MOVE WS-NEW-START TO GV-START.
016200     MOVE WS-NEW-END TO GV-END.
016300 200-EXIT.
016400     EXIT.
016500
016600
016700 300-CENTER-INTERVAL.
016800******** RE-CENTER TO THE MIDPOINT, FIXED HALF-WIDTH
016900******** INTEGER DIVISION MUST TRUNCATE TOWARD NEG. INFINITY
017000     COMPUTE WS-SUM = GV-START + GV-END.
017100     COMPUTE WS-QUOT = WS-SUM / 2.
017200     COMPUTE WS-REM = WS-SUM - (WS-QUOT * 2).
017300     IF WS-SUM < ZERO AND WS-REM NOT = ZERO
017400         SUBTRACT 1 FROM WS-QUOT.
017500     COMPUTE GV-START = WS-QUOT - GV-HALFWIDTH.
017600     COMPUTE GV-END = WS-QUOT + GV-HALFWIDTH.
017700 300-EXIT.
017800     EXIT.
017900
018000
018100 400-CHROM-ORDINAL.
018200******** DROP THE "chr" PREFIX, TRUNCATE AT FIRST UNDERSCORE
018300     MOVE ZERO TO GV-SORT-KEY, WS-USCORE-POS, WS-TAIL-LEN.
018400     MOVE GV-CHROM(4 : 29) TO WS-CHROM-TAIL.
018500
018600     PERFORM 410-SCAN-FOR-USCORE
018700             VARYING WS-IDX FROM 1 BY 1
018800             UNTIL WS-IDX > 29 OR WS-USCORE-POS NOT = ZERO.
018900
019000     IF WS-USCORE-POS NOT = ZERO
019100         COMPUTE WS-TAIL-LEN = WS-USCORE-POS - 1
019200     ELSE
019300         PERFORM 420-SCAN-FOR-TAIL-BLANK
019400                 VARYING WS-IDX FROM 1 BY 1
019500                 UNTIL WS-IDX > 29 OR WS-TAIL-LEN NOT = ZERO
019600         IF WS-TAIL-LEN = ZERO
019700             MOVE 29 TO WS-TAIL-LEN.
019800
019900     IF WS-TAIL-LEN = 1 AND WS-CHROM-TAIL(1:1) = "X"
020000         MOVE 100 TO GV-SORT-KEY
020100         GO TO 400-EXIT.
020200     IF WS-TAIL-LEN = 1 AND WS-CHROM-TAIL(1:1) = "Y"
020300         MOVE 101 TO GV-SORT-KEY
020400         GO TO 400-EXIT.
020500     IF WS-TAIL-LEN = 2 AND WS-CHROM-TAIL(1:2) = "Un"
020600         MOVE 99 TO GV-SORT-KEY
020700         GO TO 400-EXIT.
020800
020900     MOVE SPACES TO WS-SCAN-BUF.
021000     MOVE WS-CHROM-TAIL(1 : WS-TAIL-LEN) TO WS-SCAN-BUF.
021100     MOVE WS-TAIL-LEN TO WS-SCAN-LEN.
021200     PERFORM 900-ACCUM-DIGITS.
021300     MOVE WS-SCAN-RESULT TO GV-SORT-KEY.
021400 400-EXIT.
021500     EXIT.
021600
021700
021800 410-SCAN-FOR-USCORE.
021900     IF WS-CHROM-TAIL-CHAR(WS-IDX) = "_"
022000         MOVE WS-IDX TO WS-USCORE-POS.
022100 410-EXIT.
022200     EXIT.
022300
022400
022500 420-SCAN-FOR-TAIL-BLANK.
022600     IF WS-CHROM-TAIL-CHAR(WS-IDX) = SPACE
022700         COMPUTE WS-TAIL-LEN = WS-IDX - 1.
022800 420-EXIT.
022900     EXIT.
023000
023100
023200 900-ACCUM-DIGITS.
023300******** BUILD A NUMERIC VALUE FROM A DIGIT-ONLY TEXT FIELD,
023400******** ONE CHARACTER AT A TIME (SEE WS-DIGIT REDEFINES ABOVE)
023500     MOVE ZERO TO WS-SCAN-RESULT.
023600     PERFORM 910-ACCUM-ONE-DIGIT
023700             VARYING WS-IDX FROM 1 BY 1
023800             UNTIL WS-IDX > WS-SCAN-LEN.
023900 900-EXIT.
024000     EXIT.
024100
024200
024300 910-ACCUM-ONE-DIGIT.
024400     MOVE WS-SCAN-CHAR(WS-IDX) TO WS-CHAR.
024500     COMPUTE WS-SCAN-RESULT = (WS-SCAN-RESULT * 10) + WS-DIGIT.
024600 910-EXIT.
024700     EXIT.
