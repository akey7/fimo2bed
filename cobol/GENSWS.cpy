000100******************************************************************
000200*    COPYBOOK    GENSWS
000300*    DESCRIPTION  FILE-STATUS CODES AND END-OF-DATA SWITCHES
000400*                 COMMON TO THE FRAGMENT CONVERSION JOB STREAM.
000500*    USED BY      FIMOCNVT, SERLSTMP, CTRSTAMP
000600******************************************************************
000700*    CHANGE LOG
000800*    DATE     BY   REQUEST    DESCRIPTION
000900*    -------- ---- ---------- ------------------------------------
001000*    03/11/91 RJM  G-0001     ORIGINAL COPYBOOK FOR FRAGMENT WORK
001100*    09/30/98 WDH  G-0166     Y2K REVIEW - NO DATE FIELDS, NO CHG
001200******************************************************************
001300 01  FILE-STATUS-CODES.
001400     05  INFCODE                  PIC X(2).
001500         88  CODE-READ    VALUE SPACES.
001600         88  NO-MORE-DATA VALUE "10".
001700     05  OUTFCODE                 PIC X(2).
001800         88  CODE-WRITE   VALUE SPACES.
001900     05  AUDFCODE                 PIC X(2).
001950         88  CODE-WRITE-AUD VALUE SPACES.
001960     05  FILLER                   PIC X(04).
002100
002200 01  FLAGS-AND-SWITCHES.
002300     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
002400         88  NO-MORE-IN-RECS      VALUE "N".
002500     05  HEADER-SEEN-SW           PIC X(01) VALUE "N".
002600         88  HEADER-ALREADY-SEEN  VALUE "Y".
002700     05  SHIFT-PARM-SW            PIC X(01) VALUE "N".
002800         88  SHIFT-REQUESTED      VALUE "Y".
002900     05  CENTER-PARM-SW           PIC X(01) VALUE "N".
003000         88  CENTER-REQUESTED     VALUE "Y".
003100     05  SORT-PARM-SW             PIC X(01) VALUE "N".
003200         88  SORT-REQUESTED       VALUE "Y".
003300     05  FILLER                   PIC X(10).
