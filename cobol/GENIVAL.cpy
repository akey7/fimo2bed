000100******************************************************************
000200*    COPYBOOK    GENIVAL
000300*    DESCRIPTION  WORKING-STORAGE LAYOUT FOR ONE GENOME INTERVAL
000400*                 AS HELD BY THE FRAGMENT CONVERSION JOBS AFTER
000500*                 THE COMPOUND LOCATION STRING HAS BEEN SPLIT
000600*                 AND ANY SHIFT/CENTER REPOSITIONING APPLIED.
000700*    USED BY      FIMOCNVT
000800******************************************************************
000900*    CHANGE LOG
001000*    DATE     BY   REQUEST    DESCRIPTION
001100*    -------- ---- ---------- ------------------------------------
001200*    03/11/91 RJM  G-0001     ORIGINAL COPYBOOK FOR FRAGMENT WORK
001300*    08/22/92 RJM  G-0048     ADDED SORT-KEY FOR CHROMOSOME ORDER
001400*    02/14/94 TLK  G-0103     WIDENED SET-NAME TO X(20) PER LAB
001500*    09/30/98 WDH  G-0166     Y2K REVIEW - NO DATE FIELDS, NO CHG
001600******************************************************************
001700 01  INTERVAL-REC.
001800     05  IVAL-CHROM              PIC X(32).
001900     05  IVAL-CHROM-TBL REDEFINES IVAL-CHROM.
002000         10  IVAL-CHROM-CHAR     PIC X(1) OCCURS 32 TIMES.
002100     05  IVAL-START              PIC S9(9) COMP-3.
002200     05  IVAL-START-DUMP REDEFINES IVAL-START
002300                                  PIC X(5).
002400     05  IVAL-END                PIC S9(9) COMP-3.
002500     05  IVAL-SCORE              PIC S9(7)V9(4) COMP-3.
002600     05  IVAL-STRAND             PIC X(1).
002700     05  IVAL-SET-NAME           PIC X(20).
002800     05  IVAL-SERIAL             PIC 9(7) COMP-3.
002900     05  IVAL-SORT-KEY           PIC 9(3).
003000     05  FILLER                  PIC X(10).
