000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CTRSTAMP.
000400 AUTHOR. R. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/19/91.
000700 DATE-COMPILED. 03/19/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS SERLSTMP'S CENTERING COUSIN.  IT READS
001300*          THE SAME 3-COLUMN INTERVAL FILE, BUT FIRST RE-CENTERS
001400*          EACH INTERVAL TO ITS MIDPOINT PLUS/MINUS A FIXED
001500*          HALF-WIDTH BEFORE STAMPING ON THE SERIAL NUMBER AND
001600*          WRITING SIX-COLUMN BED FORMAT.
001700*
001800*          SCORE IS ALWAYS WRITTEN "0.0" AND STRAND IS ALWAYS "+",
001900*          EXACTLY AS IN SERLSTMP.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*    DATE     BY   REQUEST    DESCRIPTION
002400*    -------- ---- ---------- ------------------------------------
002500*    08/22/92 RJM  G-0049     ORIGINAL PROGRAM (COMPANION TO THE    G-0049
002600*                             NEW CENTER RULE ADDED TO FIMOCNVT)    G-0049
002650*    02/14/94 TLK  G-0104     REVIEWED AFTER SORT/RESERIAL ADDED -  G-0104
002660*                             NO CHANGE HERE                        G-0104
002700*    09/30/98 WDH  G-0166     Y2K REVIEW - NO DATE FIELDS, NO CHG   G-0166
002730*    04/09/01 CJP  G-0216     REVIEWED AFTER DEDUP TABLE WIDENED -  G-0216
002740*                             NO CHANGE HERE                        G-0216
002750*    01/14/03 MKR  G-0239     CONFIRMED SCORE/STRAND CONSTANTS      G-0239
002760*                             UNCHANGED                             G-0239
002800******************************************************************
002900
003000         STAMPER INPUT           -   UT-S-STAMPIN
003100
003200         BED OUTPUT              -   UT-S-BEDOUT
003300
003400         DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT STAMP-IN
005100     ASSIGN TO UT-S-STAMPIN
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS INFCODE.
005400
005500     SELECT BED-OUT
005600     ASSIGN TO UT-S-BEDOUT
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS OUTFCODE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 130 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SYSOUT-REC.
006800 01  SYSOUT-REC.
006810     05  SYSOUT-TEXT          PIC X(126).
006820     05  FILLER               PIC X(004).
006900
007000****** ONE LINE OF THE STAMPER-INPUT-RECORD - AT LEAST CHROM,
007100****** START, END.  EXTRA TRAILING COLUMNS ARE IGNORED.
007200 FD  STAMP-IN
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 200 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS FD-STAMP-REC.
007800 01  FD-STAMP-REC.
007810     05  FD-STAMP-TEXT        PIC X(196).
007820     05  FILLER               PIC X(004).
007900
008000****** ONE STAMPED, RE-CENTERED INTERVAL, SIX TAB-SEPARATED FIELDS
008100 FD  BED-OUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 170 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS FD-BED-REC.
008700 01  FD-BED-REC.
008710     05  FD-BED-TEXT          PIC X(166).
008720     05  FILLER               PIC X(004).
008800
008900 WORKING-STORAGE SECTION.
009000     COPY GENSWS.
009100     COPY GENBED.
009200     COPY GENVPARM.
009300     COPY GENLPARM.
009400
009500 77  WS-TAB-CHAR              PIC X(1) VALUE X'05'.
009600
009700 01  WS-HOUSEKEEPING-FIELDS.
009800     05  PARA-NAME                PIC X(20).
009900     05  WS-DATE                  PIC 9(6).
009910     05  WS-DATE-YMD REDEFINES WS-DATE.
009920         10  WS-DATE-YY           PIC 9(2).
009930         10  WS-DATE-MM           PIC 9(2).
009940         10  WS-DATE-DD           PIC 9(2).
010000     05  WS-SERIAL                PIC 9(7) COMP-3 VALUE ZERO.
010100     05  WS-RECORDS-READ          PIC S9(9) COMP VALUE ZERO.
010200     05  WS-RECORDS-WRITTEN       PIC S9(9) COMP VALUE ZERO.
010250     05  FILLER                   PIC X(04).
010300
010400 01  WS-PARM-FIELDS.
010500     05  PARM-CARD                PIC X(80).
010600     05  WS-PARM-SET-NAME         PIC X(20) VALUE "default".
010700     05  WS-CTR-WIDTH-ZONED       PIC 9(4) VALUE 0050.
010750     05  FILLER                   PIC X(04).
010800
010900****** ONE STAMP-IN RECORD SPLIT INTO ITS TAB-SEPARATED COLUMNS
011000 01  WS-COLS-TABLE.
011100     05  WS-COL OCCURS 06 TIMES   PIC X(32).
011150     05  FILLER                   PIC X(04).
011200 01  WS-COL-SCAN-FIELDS.
011300     05  WS-COL-COUNT             PIC 9(1) COMP VALUE ZERO.
011350     05  FILLER                   PIC X(04).
011400
011500****** UNSIGNED-INTEGER TEXT-TO-NUMBER SCRATCH (START/END COLS)
011600 01  WS-GEN-SCAN-AREA.
011700     05  WS-GEN-TEXT              PIC X(16) VALUE SPACES.
011800     05  WS-GEN-TBL REDEFINES WS-GEN-TEXT.
011900         10  WS-GEN-CHAR          PIC X(1) OCCURS 16 TIMES.
012000     05  WS-GEN-LEN               PIC 9(2) COMP.
012100     05  WS-GEN-IDX               PIC 9(2) COMP.
012200     05  WS-GEN-RESULT            PIC S9(9) COMP-3.
012300     05  WS-GEN-DIGIT-WRK         PIC X(1).
012400     05  WS-GEN-DIGIT REDEFINES WS-GEN-DIGIT-WRK
012500                                 PIC 9(1).
012550     05  FILLER                   PIC X(04).
012600
012700 01  WS-RENDER-FIELDS.
012800     05  WS-CHROM-TXT             PIC X(32) VALUE SPACES.
012900     05  WS-START-TXT             PIC X(11) VALUE SPACES.
013000     05  WS-END-TXT               PIC X(11) VALUE SPACES.
013100     05  WS-SERIAL-TXT            PIC X(11) VALUE SPACES.
013150     05  FILLER                   PIC X(04).
013200
013300 01  ABEND-FIELDS.
013400     05  ABEND-REASON             PIC X(60).
013450     05  FILLER                   PIC X(04).
013500
013600 PROCEDURE DIVISION.
013700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013800     PERFORM 100-MAINLINE THRU 100-EXIT
013900             UNTIL NO-MORE-IN-RECS.
014000     PERFORM 900-CLEANUP THRU 900-EXIT.
014100     MOVE ZERO TO RETURN-CODE.
014200     GOBACK.
014300
014400
014500 000-HOUSEKEEPING.
014600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014700     DISPLAY "******** BEGIN JOB CTRSTAMP ********".
014800     ACCEPT WS-DATE FROM DATE.
014900     PERFORM 050-GET-PARMS THRU 050-EXIT.
015000
015100     OPEN INPUT STAMP-IN.
015200     OPEN OUTPUT BED-OUT, SYSOUT.
015300
015400     READ STAMP-IN
015500         AT END
015600             MOVE "N" TO MORE-DATA-SW
015700     END-READ.
015800 000-EXIT.
015900     EXIT.
016000
016100
016200 050-GET-PARMS.
016300     MOVE "050-GET-PARMS" TO PARA-NAME.
016400     MOVE SPACES TO PARM-CARD.
016500     ACCEPT PARM-CARD FROM PARM.
016600
016700     IF PARM-CARD(1:20) = SPACES
016800         MOVE "default" TO WS-PARM-SET-NAME
016900     ELSE
017000         MOVE PARM-CARD(1:20) TO WS-PARM-SET-NAME.
017100
017200     IF PARM-CARD(21:4) IS NUMERIC AND PARM-CARD(21:4) NOT = "0000"
017300         MOVE PARM-CARD(21:4) TO WS-CTR-WIDTH-ZONED.
017400     MOVE WS-CTR-WIDTH-ZONED TO GV-HALFWIDTH.
017500 050-EXIT.
017600     EXIT.
017700
017800
017900 100-MAINLINE.
018000     MOVE "100-MAINLINE" TO PARA-NAME.
018100     ADD 1 TO WS-SERIAL.
018200     ADD 1 TO WS-RECORDS-READ.
018300     PERFORM 200-SPLIT-STAMP-REC THRU 200-EXIT.
018400     PERFORM 350-APPLY-CENTER THRU 350-EXIT.
018500     PERFORM 400-WRITE-BED-REC THRU 400-EXIT.
018600
018700     READ STAMP-IN
018800         AT END
018900             MOVE "N" TO MORE-DATA-SW
019000     END-READ.
019100 100-EXIT.
019200     EXIT.
019300
019400
019500 200-SPLIT-STAMP-REC.
019600******** SPLIT ON TABS - FIELDS 1-3 ARE CHROM/START/END.  START
019700******** AND END ARE PARSED TO INTEGER SINCE THE CENTER RULE
019800******** REPLACES THEM BOTH BEFORE OUTPUT.
019900     MOVE "200-SPLIT-STAMP-REC" TO PARA-NAME.
020000     INITIALIZE WS-COLS-TABLE.
020100     MOVE ZERO TO WS-COL-COUNT.
020200     UNSTRING FD-STAMP-REC DELIMITED BY WS-TAB-CHAR
020300         INTO WS-COL(1) WS-COL(2) WS-COL(3)
020400              WS-COL(4) WS-COL(5) WS-COL(6)
020500         TALLYING IN WS-COL-COUNT.
020600
020700     IF WS-COL-COUNT < 3
020800         MOVE "STAMPER INPUT RECORD HAS FEWER THAN 3 COLUMNS"
020900             TO ABEND-REASON
021000         GO TO 1000-ABEND-RTN.
021100
021200     MOVE WS-COL(1) TO WS-CHROM-TXT.
021300
021400     MOVE SPACES TO WS-GEN-TEXT.
021500     MOVE WS-COL(2) TO WS-GEN-TEXT.
021600     PERFORM 285-TEXT-TO-NUMBER THRU 285-EXIT.
021700     MOVE WS-GEN-RESULT TO GV-START.
021800
021900     MOVE SPACES TO WS-GEN-TEXT.
022000     MOVE WS-COL(3) TO WS-GEN-TEXT.
022100     PERFORM 285-TEXT-TO-NUMBER THRU 285-EXIT.
022200     MOVE WS-GEN-RESULT TO GV-END.
022300 200-EXIT.
022400     EXIT.
022500
022600
022700 285-TEXT-TO-NUMBER.
022800******** ACCUMULATE AN UNSIGNED INTEGER FROM A DIGIT-ONLY FIELD
022900     MOVE "285-TEXT-TO-NUMBER" TO PARA-NAME.
023000     MOVE ZERO TO WS-GEN-RESULT, WS-GEN-LEN.
023100     PERFORM 290-SCAN-FOR-BLANK
023200             VARYING WS-GEN-IDX FROM 1 BY 1
023300             UNTIL WS-GEN-IDX > 16 OR WS-GEN-LEN NOT = ZERO.
023400     IF WS-GEN-LEN = ZERO
023500         MOVE 16 TO WS-GEN-LEN.
023600     PERFORM 295-ACCUM-ONE-DIGIT
023700             VARYING WS-GEN-IDX FROM 1 BY 1
023800             UNTIL WS-GEN-IDX > WS-GEN-LEN.
023900 285-EXIT.
024000     EXIT.
024100
024200
024300 290-SCAN-FOR-BLANK.
024400     IF WS-GEN-CHAR(WS-GEN-IDX) = SPACE
024500         COMPUTE WS-GEN-LEN = WS-GEN-IDX - 1.
024600 290-EXIT.
024700     EXIT.
024800
024900
025000 295-ACCUM-ONE-DIGIT.
025100     MOVE WS-GEN-CHAR(WS-GEN-IDX) TO WS-GEN-DIGIT-WRK.
025200     COMPUTE WS-GEN-RESULT = (WS-GEN-RESULT * 10) + WS-GEN-DIGIT.
025300 295-EXIT.
025400     EXIT.
025500
025600
025700 350-APPLY-CENTER.
025800     MOVE "350-APPLY-CENTER" TO PARA-NAME.
025900     SET GV-DO-CENTER TO TRUE.
026000     CALL "GENVINTR" USING GENVINTR-PARM.
026100 350-EXIT.
026200     EXIT.
026300
026400
026500 400-WRITE-BED-REC.
026600******** RENDER THE NEW COORDINATES AND SERIAL, BUILD AND WRITE
026700******** THE SIX-FIELD BED LINE
026800     MOVE "400-WRITE-BED-REC" TO PARA-NAME.
026900     MOVE GV-START TO GL-NUMBER.
027000     CALL "GENVLEN" USING GENVLEN-PARM.
027100     MOVE GL-TEXT TO WS-START-TXT.
027200
027300     MOVE GV-END TO GL-NUMBER.
027400     CALL "GENVLEN" USING GENVLEN-PARM.
027500     MOVE GL-TEXT TO WS-END-TXT.
027600
027700     MOVE WS-SERIAL TO GL-NUMBER.
027800     CALL "GENVLEN" USING GENVLEN-PARM.
027900     MOVE GL-TEXT TO WS-SERIAL-TXT.
028000
028100     MOVE SPACES TO BED-NAME-FLD.
028200     STRING WS-CHROM-TXT  DELIMITED BY SPACE
028300            ":"           DELIMITED BY SIZE
028400            WS-START-TXT  DELIMITED BY SPACE
028500            "-"           DELIMITED BY SIZE
028600            WS-END-TXT    DELIMITED BY SPACE
028700            "|"           DELIMITED BY SIZE
028800            WS-PARM-SET-NAME DELIMITED BY SPACE
028900            "_"           DELIMITED BY SIZE
029000            WS-SERIAL-TXT DELIMITED BY SPACE
029100         INTO BED-NAME-FLD.
029200
029300     MOVE SPACES TO BED-LINE-REC.
029400     STRING WS-CHROM-TXT  DELIMITED BY SPACE
029500            WS-TAB-CHAR   DELIMITED BY SIZE
029600            WS-START-TXT  DELIMITED BY SPACE
029700            WS-TAB-CHAR   DELIMITED BY SIZE
029800            WS-END-TXT    DELIMITED BY SPACE
029900            WS-TAB-CHAR   DELIMITED BY SIZE
030000            BED-NAME-FLD  DELIMITED BY SPACE
030100            WS-TAB-CHAR   DELIMITED BY SIZE
030200            "0.0"         DELIMITED BY SIZE
030300            WS-TAB-CHAR   DELIMITED BY SIZE
030400            "+"           DELIMITED BY SIZE
030500         INTO BED-LINE-TXT.
030600     WRITE FD-BED-REC FROM BED-LINE-REC.
030700     ADD 1 TO WS-RECORDS-WRITTEN.
030800 400-EXIT.
030900     EXIT.
031000
031100
031200 700-CLOSE-FILES.
031300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
031400     CLOSE STAMP-IN, BED-OUT, SYSOUT.
031500 700-EXIT.
031600     EXIT.
031700
031800
031900 900-CLEANUP.
032000     MOVE "900-CLEANUP" TO PARA-NAME.
032100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
032200     DISPLAY "** RECORDS READ    ** " WS-RECORDS-READ.
032300     DISPLAY "** RECORDS WRITTEN ** " WS-RECORDS-WRITTEN.
032400     DISPLAY "******** END JOB CTRSTAMP ********".
032500 900-EXIT.
032600     EXIT.
032700
032800
032900 1000-ABEND-RTN.
033000     MOVE "1000-ABEND-RTN" TO PARA-NAME.
033100     MOVE SPACES TO SYSOUT-REC.
033200     STRING "CTRSTAMP ABEND - " DELIMITED BY SIZE
033300            ABEND-REASON        DELIMITED BY SPACE
033400         INTO SYSOUT-REC.
033500     WRITE SYSOUT-REC.
033600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
033700     DISPLAY "** CTRSTAMP ABEND ** " ABEND-REASON.
033800     MOVE 16 TO RETURN-CODE.
033900     STOP RUN.
