000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SERLSTMP.
000400 AUTHOR. R. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/19/91.
000700 DATE-COMPILED. 03/19/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM STAMPS SEQUENTIAL SERIAL NUMBERS ONTO AN
001300*          EXISTING 3-COLUMN INTERVAL FILE AND WRITES IT BACK OUT
001400*          IN SIX-COLUMN BED FORMAT FOR THE SEQUENCING LAB.
001500*
001600*          THE CHROMOSOME/START/END TEXT IS PASSED THROUGH
001700*          VERBATIM - NO PARSING, NO SHIFT, NO CENTER, NO
001800*          DE-DUPLICATION.  SCORE IS ALWAYS WRITTEN "0.0" AND
001900*          STRAND IS ALWAYS "+".
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*    DATE     BY   REQUEST    DESCRIPTION
002400*    -------- ---- ---------- ------------------------------------
002500*    03/19/91 RJM  G-0004     ORIGINAL PROGRAM                      G-0004
002550*    02/14/94 TLK  G-0104     REVIEWED AFTER SORT/RESERIAL ADDED -  G-0104
002560*                             NO CHANGE HERE                        G-0104
002600*    09/30/98 WDH  G-0166     Y2K REVIEW - NO DATE FIELDS, NO CHG   G-0166
002630*    04/09/01 CJP  G-0216     REVIEWED AFTER DEDUP TABLE WIDENED -  G-0216
002640*                             NO CHANGE HERE                        G-0216
002650*    01/14/03 MKR  G-0239     CONFIRMED SCORE/STRAND CONSTANTS      G-0239
002660*                             UNCHANGED                             G-0239
002700******************************************************************
002800
002900         STAMPER INPUT           -   UT-S-STAMPIN
003000
003100         BED OUTPUT              -   UT-S-BEDOUT
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600     ASSIGN TO UT-S-SYSOUT
004700       ORGANIZATION IS SEQUENTIAL.
004800
004900     SELECT STAMP-IN
005000     ASSIGN TO UT-S-STAMPIN
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS INFCODE.
005300
005400     SELECT BED-OUT
005500     ASSIGN TO UT-S-BEDOUT
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OUTFCODE.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  SYSOUT
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 130 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS SYSOUT-REC.
006700 01  SYSOUT-REC.
006710     05  SYSOUT-TEXT          PIC X(126).
006720     05  FILLER               PIC X(004).
006800
006900****** ONE LINE OF THE STAMPER-INPUT-RECORD - AT LEAST CHROM,
007000****** START, END.  EXTRA TRAILING COLUMNS ARE IGNORED.
007100 FD  STAMP-IN
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 200 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS FD-STAMP-REC.
007700 01  FD-STAMP-REC.
007710     05  FD-STAMP-TEXT        PIC X(196).
007720     05  FILLER               PIC X(004).
007800
007900****** ONE STAMPED INTERVAL, SIX TAB-SEPARATED BED FIELDS
008000 FD  BED-OUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 170 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS FD-BED-REC.
008600 01  FD-BED-REC.
008610     05  FD-BED-TEXT          PIC X(166).
008620     05  FILLER               PIC X(004).
008700
008800 WORKING-STORAGE SECTION.
008900     COPY GENSWS.
009000     COPY GENBED.
009100     COPY GENLPARM.
009200
009300 77  WS-TAB-CHAR              PIC X(1) VALUE X'05'.
009400
009500 01  WS-HOUSEKEEPING-FIELDS.
009600     05  PARA-NAME                PIC X(20).
009700     05  WS-DATE                  PIC 9(6).
009710     05  WS-DATE-YMD REDEFINES WS-DATE.
009720         10  WS-DATE-YY           PIC 9(2).
009730         10  WS-DATE-MM           PIC 9(2).
009740         10  WS-DATE-DD           PIC 9(2).
009800     05  WS-SERIAL                PIC 9(7) COMP-3 VALUE ZERO.
009900     05  WS-RECORDS-READ          PIC S9(9) COMP VALUE ZERO.
010000     05  WS-RECORDS-WRITTEN       PIC S9(9) COMP VALUE ZERO.
010050     05  FILLER                   PIC X(04).
010100
010200 01  WS-PARM-FIELDS.
010300     05  PARM-CARD                PIC X(80).
010400     05  WS-PARM-SET-NAME         PIC X(20) VALUE "default".
010450     05  FILLER                   PIC X(04).
010500
010600****** ONE STAMP-IN RECORD SPLIT INTO ITS TAB-SEPARATED COLUMNS
010700 01  WS-COLS-TABLE.
010800     05  WS-COL OCCURS 06 TIMES   PIC X(32).
010850     05  FILLER                   PIC X(04).
010900 01  WS-COL-SCAN-FIELDS.
011000     05  WS-COL-COUNT             PIC 9(1) COMP VALUE ZERO.
011050     05  FILLER                   PIC X(04).
011100
011200 01  WS-RENDER-FIELDS.
011300     05  WS-CHROM-TXT             PIC X(32) VALUE SPACES.
011310     05  WS-CHROM-TBL REDEFINES WS-CHROM-TXT.
011320         10  WS-CHROM-CHAR        PIC X(1) OCCURS 32 TIMES.
011400     05  WS-START-TXT             PIC X(32) VALUE SPACES.
011500     05  WS-END-TXT               PIC X(32) VALUE SPACES.
011600     05  WS-SERIAL-TXT            PIC X(11) VALUE SPACES.
011610     05  WS-SERIAL-TBL REDEFINES WS-SERIAL-TXT.
011620         10  WS-SERIAL-CHAR       PIC X(1) OCCURS 11 TIMES.
011650     05  FILLER                   PIC X(04).
011700
011800 01  ABEND-FIELDS.
011900     05  ABEND-REASON             PIC X(60).
011950     05  FILLER                   PIC X(04).
012000
012100 PROCEDURE DIVISION.
012200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012300     PERFORM 100-MAINLINE THRU 100-EXIT
012400             UNTIL NO-MORE-IN-RECS.
012500     PERFORM 900-CLEANUP THRU 900-EXIT.
012600     MOVE ZERO TO RETURN-CODE.
012700     GOBACK.
012800
012900
013000 000-HOUSEKEEPING.
013100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013200     DISPLAY "******** BEGIN JOB SERLSTMP ********".
013300     ACCEPT WS-DATE FROM DATE.
013400     PERFORM 050-GET-PARMS THRU 050-EXIT.
013500
013600     OPEN INPUT STAMP-IN.
013700     OPEN OUTPUT BED-OUT, SYSOUT.
013800
013900     READ STAMP-IN
014000         AT END
014100             MOVE "N" TO MORE-DATA-SW
014200     END-READ.
014300 000-EXIT.
014400     EXIT.
014500
014600
014700 050-GET-PARMS.
014800     MOVE "050-GET-PARMS" TO PARA-NAME.
014900     MOVE SPACES TO PARM-CARD.
015000     ACCEPT PARM-CARD FROM PARM.
015100     IF PARM-CARD(1:20) = SPACES
015200         MOVE "default" TO WS-PARM-SET-NAME
015300     ELSE
015400         MOVE PARM-CARD(1:20) TO WS-PARM-SET-NAME.
015500 050-EXIT.
015600     EXIT.
015700
015800
015900 100-MAINLINE.
016000     MOVE "100-MAINLINE" TO PARA-NAME.
016100     ADD 1 TO WS-SERIAL.
016200     ADD 1 TO WS-RECORDS-READ.
016300     PERFORM 200-SPLIT-STAMP-REC THRU 200-EXIT.
016400     PERFORM 400-WRITE-BED-REC THRU 400-EXIT.
016500
016600     READ STAMP-IN
016700         AT END
016800             MOVE "N" TO MORE-DATA-SW
016900     END-READ.
017000 100-EXIT.
017100     EXIT.
017200
017300
017400 200-SPLIT-STAMP-REC.
017500******** SPLIT ON TABS - FIELDS 1-3 ARE CHROM/START/END, PASSED
017600******** THROUGH AS TEXT UNCHANGED.  ANYTHING AFTER FIELD 3 IS
017700******** IGNORED.
017800     MOVE "200-SPLIT-STAMP-REC" TO PARA-NAME.
017900     INITIALIZE WS-COLS-TABLE.
018000     MOVE ZERO TO WS-COL-COUNT.
018100     UNSTRING FD-STAMP-REC DELIMITED BY WS-TAB-CHAR
018200         INTO WS-COL(1) WS-COL(2) WS-COL(3)
018300              WS-COL(4) WS-COL(5) WS-COL(6)
018400         TALLYING IN WS-COL-COUNT.
018500
018600     IF WS-COL-COUNT < 3
018700         MOVE "STAMPER INPUT RECORD HAS FEWER THAN 3 COLUMNS"
018800             TO ABEND-REASON
018900         GO TO 1000-ABEND-RTN.
019000
019100     MOVE WS-COL(1) TO WS-CHROM-TXT.
019200     MOVE WS-COL(2) TO WS-START-TXT.
019300     MOVE WS-COL(3) TO WS-END-TXT.
019400 200-EXIT.
019500     EXIT.
019600
019700
019800 400-WRITE-BED-REC.
019900******** BUILD AND WRITE THE SIX-FIELD BED LINE
020000     MOVE "400-WRITE-BED-REC" TO PARA-NAME.
020100     MOVE WS-SERIAL TO GL-NUMBER.
020200     CALL "GENVLEN" USING GENVLEN-PARM.
020300     MOVE GL-TEXT TO WS-SERIAL-TXT.
020400
020500     MOVE SPACES TO BED-NAME-FLD.
020600     STRING WS-CHROM-TXT  DELIMITED BY SPACE
020700            ":"           DELIMITED BY SIZE
020800            WS-START-TXT  DELIMITED BY SPACE
020900            "-"           DELIMITED BY SIZE
021000            WS-END-TXT    DELIMITED BY SPACE
021100            "|"           DELIMITED BY SIZE
021200            WS-PARM-SET-NAME DELIMITED BY SPACE
021300            "_"           DELIMITED BY SIZE
021400            WS-SERIAL-TXT DELIMITED BY SPACE
021500         INTO BED-NAME-FLD.
021600
021700     MOVE SPACES TO BED-LINE-REC.
021800     STRING WS-CHROM-TXT  DELIMITED BY SPACE
021900            WS-TAB-CHAR   DELIMITED BY SIZE
022000            WS-START-TXT  DELIMITED BY SPACE
022100            WS-TAB-CHAR   DELIMITED BY SIZE
022200            WS-END-TXT    DELIMITED BY SPACE
022300            WS-TAB-CHAR   DELIMITED BY SIZE
022400            BED-NAME-FLD  DELIMITED BY SPACE
022500            WS-TAB-CHAR   DELIMITED BY SIZE
022600            "0.0"         DELIMITED BY SIZE
022700            WS-TAB-CHAR   DELIMITED BY SIZE
022800            "+"           DELIMITED BY SIZE
022900         INTO BED-LINE-TXT.
023000     WRITE FD-BED-REC FROM BED-LINE-REC.
023100     ADD 1 TO WS-RECORDS-WRITTEN.
023200 400-EXIT.
023300     EXIT.
023400
023500
023600 700-CLOSE-FILES.
023700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
023800     CLOSE STAMP-IN, BED-OUT, SYSOUT.
023900 700-EXIT.
024000     EXIT.
024100
024200
024300 900-CLEANUP.
024400     MOVE "900-CLEANUP" TO PARA-NAME.
024500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
024600     DISPLAY "** RECORDS READ    ** " WS-RECORDS-READ.
024700     DISPLAY "** RECORDS WRITTEN ** " WS-RECORDS-WRITTEN.
024800     DISPLAY "******** END JOB SERLSTMP ********".
024900 900-EXIT.
025000     EXIT.
025100
025200
025300 1000-ABEND-RTN.
025400     MOVE "1000-ABEND-RTN" TO PARA-NAME.
025500     MOVE SPACES TO SYSOUT-REC.
025600     STRING "SERLSTMP ABEND - " DELIMITED BY SIZE
025700            ABEND-REASON        DELIMITED BY SPACE
025800         INTO SYSOUT-REC.
025900     WRITE SYSOUT-REC.
026000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
026100     DISPLAY "** SERLSTMP ABEND ** " ABEND-REASON.
026200     MOVE 16 TO RETURN-CODE.
026300     STOP RUN.
