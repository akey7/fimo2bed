000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FIMOCNVT.
000400 AUTHOR. R. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/91.
000700 DATE-COMPILED. 03/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CONVERTS A MOTIF-SCAN FRAGMENT FILE (THE
001300*          "FIMO" TSV FORMAT) INTO A SIX-COLUMN GENOME ANNOTATION
001400*          FILE (THE "BED" FORMAT) FOR THE SEQUENCING LAB.
001500*
001600*          IT CONTAINS ONE RECORD FOR EVERY MOTIF MATCH REPORTED
001700*          BY THE SCANNER.  EACH RECORD'S LOCATION STRING IS
001800*          SPLIT INTO CHROMOSOME/START/END, OPTIONALLY SHIFTED
001900*          ONTO THE MATCH AND RE-CENTERED TO A FIXED WIDTH, THEN
002000*          DE-DUPLICATED AGAINST ANY OTHER FRAGMENT ALREADY HELD
002100*          FOR THE SAME LOCATION - HIGHEST SCORE WINS.  SURVIVORS
002200*          ARE OPTIONALLY RE-SORTED INTO CHROMOSOME ORDER BEFORE
002300*          BEING WRITTEN, WITH SERIAL NUMBERS REASSIGNED.
002400*
002500*          EVERY APPEND/REPLACE/SKIP DECISION IS LOGGED TO THE
002600*          AUDIT TRAIL FILE FOR THE LAB'S QC REVIEW.
002700*
002800******************************************************************
002900*    CHANGE LOG
003000*    DATE     BY   REQUEST    DESCRIPTION
003100*    -------- ---- ---------- ------------------------------------
003200*    03/18/91 RJM  G-0003     ORIGINAL PROGRAM                      G-0003
003300*    08/22/92 RJM  G-0048     ADDED CENTER-RULE PARAMETER           G-0048
003400*    02/14/94 TLK  G-0103     ADDED SORT/RESERIAL OPTION            G-0103
003500*    09/30/98 WDH  G-0166     Y2K REVIEW - DISPLAY DATE ONLY        G-0166
003600*                             NO STORED DATE FIELDS - NO CHANGE     G-0166
003700*    04/02/01 CJP  G-0214     WIDENED DEDUP TABLE TO 2000 ROWS      G-0214
003800*                             PER LAB REQUEST (WHOLE-GENOME RUNS)   G-0214
003850*    11/19/01 SRP  G-0231     FIXED AUDIT-ACTION TRAILING BLANKS    G-0231
003860*                             AND SINGLE-ROW RESERIAL UNDER SORT    G-0231
003870*    11/20/01 SRP  G-0232     BLANK LINE NO LONGER FALLS THROUGH    G-0232
003880*                             TO THE FIELD SPLITTER - NOW REREAD    G-0232
003900******************************************************************
004000
004100         FIMO TSV INPUT          -   UT-S-FIMOIN
004200
004300         BED OUTPUT              -   UT-S-BEDOUT
004400
004500         AUDIT TRAIL OUTPUT      -   UT-S-AUDOUT
004600
004700         DUMP FILE               -   SYSOUT
004800
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS SHIFT-SWITCH-ON
005700            OFF STATUS IS SHIFT-SWITCH-OFF
005800     UPSI-1 ON STATUS IS SORT-SWITCH-ON
005900            OFF STATUS IS SORT-SWITCH-OFF
006000     CLASS DIGIT-CHK IS "0" THRU "9".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT FIMO-IN
006900     ASSIGN TO UT-S-FIMOIN
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS INFCODE.
007200
007300     SELECT BED-OUT
007400     ASSIGN TO UT-S-BEDOUT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OUTFCODE.
007700
007800     SELECT AUDIT-OUT
007900     ASSIGN TO UT-S-AUDOUT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS AUDFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC.
009110     05  SYSOUT-TEXT          PIC X(126).
009120     05  FILLER               PIC X(004).
009200
009300****** ONE LINE OF THE FIMO MOTIF-SCAN TSV.  COMMENT LINES (FIRST
009400****** NON-BLANK CHAR '#') AND THE COLUMN-HEADER LINE ARE READ
009500****** THROUGH THIS SAME FD BEFORE DATA RECORDS BEGIN.
009600 FD  FIMO-IN
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 300 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-FIMO-REC.
010200 01  FD-FIMO-REC.
010210     05  FD-FIMO-TEXT         PIC X(296).
010220     05  FILLER               PIC X(004).
010300
010400****** ONE SURVIVING INTERVAL, SIX TAB-SEPARATED BED FIELDS
010500 FD  BED-OUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 170 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS FD-BED-REC.
011100 01  FD-BED-REC.
011110     05  FD-BED-TEXT          PIC X(166).
011120     05  FILLER               PIC X(004).
011200
011300****** ONE APPEND/REPLACE/SKIP DECISION, PLUS THE HEADER LINE
011400 FD  AUDIT-OUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 180 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS FD-AUDIT-REC.
012000 01  FD-AUDIT-REC.
012010     05  FD-AUDIT-TEXT        PIC X(176).
012020     05  FILLER               PIC X(004).
012100
012200 WORKING-STORAGE SECTION.
012300     COPY GENSWS.
012400     COPY GENIVAL.
012500     COPY GENBED.
012600     COPY GENAUDIT.
012700     COPY GENVPARM.
012800     COPY GENLPARM.
012900
013000 77  WS-TAB-CHAR              PIC X(1) VALUE X'05'.
013100
013200 01  WS-HOUSEKEEPING-FIELDS.
013300     05  PARA-NAME                PIC X(20).
013400     05  WS-DATE                  PIC 9(6).
013500     05  WS-ARRIVAL-SERIAL        PIC 9(7) COMP-3 VALUE ZERO.
013600     05  WS-RECORDS-READ          PIC S9(9) COMP VALUE ZERO.
013700     05  WS-RECORDS-WRITTEN       PIC S9(9) COMP VALUE ZERO.
013750     05  FILLER                   PIC X(04).
013800
013900 01  WS-PARM-FIELDS.
014000     05  PARM-CARD                PIC X(80).
014100     05  WS-PARM-SET-NAME         PIC X(20) VALUE "default".
014200     05  WS-CTR-WIDTH-ZONED       PIC 9(4) VALUE ZERO.
014250     05  FILLER                   PIC X(04).
014300
014400****** ONE TSV RECORD SPLIT INTO ITS TAB-SEPARATED COLUMNS
014500 01  WS-COLS-TABLE.
014600     05  WS-COL OCCURS 20 TIMES   PIC X(64).
014650     05  FILLER                   PIC X(04).
014700 01  WS-COL-SCAN-FIELDS.
014800     05  WS-COL-COUNT             PIC 9(2) COMP VALUE ZERO.
014900     05  WS-COL-IDX               PIC 9(2) COMP VALUE ZERO.
014950     05  FILLER                   PIC X(04).
015000
015100****** COLUMN NUMBER OF EACH NAMED FIELD, SET FROM THE HEADER ROW
015200 01  WS-COL-POSITIONS.
015300     05  POS-SEQNAME              PIC 9(2) COMP VALUE ZERO.
015400     05  POS-START                PIC 9(2) COMP VALUE ZERO.
015500     05  POS-STOP                 PIC 9(2) COMP VALUE ZERO.
015600     05  POS-SCORE                PIC 9(2) COMP VALUE ZERO.
015700     05  POS-STRAND               PIC 9(2) COMP VALUE ZERO.
015750     05  FILLER                   PIC X(04).
015800
015900****** UNSIGNED-INTEGER TEXT-TO-NUMBER SCRATCH (START/STOP SHIFT
016000****** OFFSETS, AND CHARACTER-CLASS SCANS GENERALLY)
016100 01  WS-GEN-SCAN-AREA.
016200     05  WS-GEN-TEXT              PIC X(16) VALUE SPACES.
016300     05  WS-GEN-TBL REDEFINES WS-GEN-TEXT.
016400         10  WS-GEN-CHAR          PIC X(1) OCCURS 16 TIMES.
016500     05  WS-GEN-LEN               PIC 9(2) COMP.
016600     05  WS-GEN-IDX               PIC 9(2) COMP.
016700     05  WS-GEN-RESULT            PIC S9(9) COMP-3.
016800     05  WS-GEN-DIGIT-WRK         PIC X(1).
016900     05  WS-GEN-DIGIT REDEFINES WS-GEN-DIGIT-WRK
017000                                 PIC 9(1).
017050     05  FILLER                   PIC X(04).
017100
017200****** SIGNED-DECIMAL TEXT-TO-NUMBER SCRATCH (SCORE COLUMN)
017300 01  WS-SCORE-SCAN-AREA.
017400     05  WS-SCORE-TEXT            PIC X(16) VALUE SPACES.
017500     05  WS-SCORE-TBL REDEFINES WS-SCORE-TEXT.
017600         10  WS-SCORE-CHAR        PIC X(1) OCCURS 16 TIMES.
017700     05  WS-SCORE-IDX             PIC 9(2) COMP.
017800     05  WS-SCORE-NEG-SW          PIC X(1) VALUE "N".
017900         88  WS-SCORE-IS-NEG      VALUE "Y".
018000     05  WS-SCORE-SEEN-DOT-SW     PIC X(1) VALUE "N".
018100         88  WS-SCORE-SEEN-DOT    VALUE "Y".
018200     05  WS-SCORE-FRAC-DIGITS     PIC 9(1) COMP VALUE ZERO.
018300     05  WS-SCORE-INT-PART        PIC S9(7) COMP-3 VALUE ZERO.
018400     05  WS-SCORE-FRAC-PART       PIC 9(4) COMP-3 VALUE ZERO.
018500     05  WS-CUR-SCORE-TXT         PIC X(12) VALUE SPACES.
018550     05  FILLER                   PIC X(04).
018600
018700****** TEXT RENDERING OF COORDINATES/SERIAL FOR KEYS AND NAMES
018800 01  WS-RENDER-FIELDS.
018900     05  WS-START-TXT             PIC X(11) VALUE SPACES.
019000     05  WS-END-TXT                PIC X(11) VALUE SPACES.
019100     05  WS-SERIAL-TXT             PIC X(11) VALUE SPACES.
019200     05  WS-KEY-TEXT               PIC X(90) VALUE SPACES.
019250     05  FILLER                   PIC X(04).
019300
019400****** FIRST-NON-BLANK-CHARACTER SCAN (COMMENT-LINE DETECTION)
019500 01  WS-COMMENT-SCAN-FIELDS.
019600     05  WS-FC-IDX                PIC 9(3) COMP.
019700     05  WS-FC-POS                PIC 9(3) COMP VALUE ZERO.
019750     05  FILLER                   PIC X(04).
019800
019900****** ONE HELD INTERVAL, SURVIVING DE-DUPLICATION SO FAR
020000 01  DEDUP-TABLE.
020100     05  DEDUP-ROW OCCURS 2000 TIMES INDEXED BY DD-IDX.
020200         10  DD-CHROM             PIC X(32).
020300         10  DD-START             PIC S9(9) COMP-3.
020400         10  DD-END               PIC S9(9) COMP-3.
020500         10  DD-SCORE-NUM         PIC S9(7)V9(4) COMP-3.
020600         10  DD-SCORE-TXT         PIC X(12).
020700         10  DD-STRAND            PIC X(1).
020800         10  DD-SET-NAME          PIC X(20).
020900         10  DD-SERIAL            PIC 9(7) COMP-3.
021000         10  DD-SORT-KEY          PIC 9(3).
021100         10  DD-KEY-TEXT          PIC X(90).
021200         10  FILLER               PIC X(05).
021250 01  WS-DEDUP-COUNTERS.
021300     05  DEDUP-COUNT              PIC 9(5) COMP VALUE ZERO.
021400     05  WS-FOUND-ROW-SW          PIC X(1) VALUE "N".
021500         88  WS-KEY-FOUND         VALUE "Y".
021600     05  WS-FOUND-IDX             PIC 9(5) COMP VALUE ZERO.
021650     05  FILLER                   PIC X(04).
021700
021800****** IN-MEMORY EXCHANGE SORT WORK AREAS (OPTIONAL SORT PARM)
021900 01  WS-SORT-FIELDS.
022000     05  WS-SORT-OUTER            PIC 9(5) COMP.
022100     05  WS-SORT-OUTER-LIMIT      PIC 9(5) COMP.
022200     05  WS-SORT-INNER            PIC 9(5) COMP.
022300     05  WS-SORT-LIMIT            PIC 9(5) COMP.
022350     05  FILLER                   PIC X(04).
022400 01  WS-SWAP-ROW.
022500     05  SWAP-CHROM               PIC X(32).
022600     05  SWAP-START               PIC S9(9) COMP-3.
022700     05  SWAP-END                 PIC S9(9) COMP-3.
022800     05  SWAP-SCORE-NUM           PIC S9(7)V9(4) COMP-3.
022900     05  SWAP-SCORE-TXT           PIC X(12).
023000     05  SWAP-STRAND              PIC X(1).
023100     05  SWAP-SET-NAME            PIC X(20).
023200     05  SWAP-SERIAL              PIC 9(7) COMP-3.
023300     05  SWAP-SORT-KEY            PIC 9(3).
023400     05  SWAP-KEY-TEXT            PIC X(90).
023500     05  FILLER                   PIC X(05).
023600
023700 01  ABEND-FIELDS.
023800     05  ABEND-REASON             PIC X(60).
023850     05  FILLER                   PIC X(04).
023900
024000 PROCEDURE DIVISION.
024100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024200     PERFORM 100-MAINLINE THRU 100-EXIT
024300             UNTIL NO-MORE-IN-RECS.
024400     PERFORM 999-CLEANUP THRU 999-EXIT.
024500     MOVE ZERO TO RETURN-CODE.
024600     GOBACK.
024700
024800
024900 000-HOUSEKEEPING.
025000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025100     DISPLAY "******** BEGIN JOB FIMOCNVT ********".
025200     ACCEPT WS-DATE FROM DATE.
025300     PERFORM 050-GET-PARMS THRU 050-EXIT.
025400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025500     PERFORM 810-WRITE-AUDIT-HDR THRU 810-EXIT.
025600
025700     PERFORM 900-READ-FIMO-REC THRU 900-EXIT.
025800     IF NO-MORE-IN-RECS
025900         MOVE "EMPTY FIMO INPUT FILE" TO ABEND-REASON
026000         GO TO 1000-ABEND-RTN.
026100     PERFORM 160-PARSE-HEADER-REC THRU 160-EXIT.
026200
026300     PERFORM 900-READ-FIMO-REC THRU 900-EXIT.
026400 000-EXIT.
026500     EXIT.
026600
026700
026800 050-GET-PARMS.
026900******** GET RUN PARAMETERS - SET-NAME/CENTER-WIDTH FROM THE JCL
027000******** PARM STRING, SHIFT/SORT FLAGS FROM THE UPSI SWITCHES
027100     MOVE "050-GET-PARMS" TO PARA-NAME.
027200     MOVE SPACES TO PARM-CARD.
027300     ACCEPT PARM-CARD FROM PARM.
027400
027500     IF PARM-CARD(1:20) = SPACES
027600         MOVE "default" TO WS-PARM-SET-NAME
027700     ELSE
027800         MOVE PARM-CARD(1:20) TO WS-PARM-SET-NAME.
027900
028000     IF PARM-CARD(21:4) IS NUMERIC
028100         MOVE PARM-CARD(21:4) TO WS-CTR-WIDTH-ZONED
028200     ELSE
028300         MOVE ZERO TO WS-CTR-WIDTH-ZONED.
028400     MOVE WS-CTR-WIDTH-ZONED TO GV-HALFWIDTH.
028500     IF GV-HALFWIDTH > ZERO
028600         SET CENTER-REQUESTED TO TRUE.
028700
028800     IF SHIFT-SWITCH-ON
028900         SET SHIFT-REQUESTED TO TRUE.
029000     IF SORT-SWITCH-ON
029100         SET SORT-REQUESTED TO TRUE.
029200 050-EXIT.
029300     EXIT.
029400
029500
029600 100-MAINLINE.
029700     MOVE "100-MAINLINE" TO PARA-NAME.
029800     PERFORM 250-SPLIT-FIMO-REC THRU 250-EXIT.
029900     ADD 1 TO WS-ARRIVAL-SERIAL.
030000     ADD 1 TO WS-RECORDS-READ.
030100     MOVE WS-ARRIVAL-SERIAL TO IVAL-SERIAL.
030200
030300     IF SHIFT-REQUESTED
030400         PERFORM 300-APPLY-SHIFT THRU 300-EXIT.
030500     IF CENTER-REQUESTED
030600         PERFORM 350-APPLY-CENTER THRU 350-EXIT.
030700
030800     PERFORM 400-BUILD-KEY THRU 400-EXIT.
030900     PERFORM 500-DEDUP-RTN THRU 500-EXIT.
031000
031100     PERFORM 900-READ-FIMO-REC THRU 900-EXIT.
031200 100-EXIT.
031300     EXIT.
031400
031500
031600 160-PARSE-HEADER-REC.
031700******** SPLIT THE HEADER ROW ON TABS, LOCATE OUR FIVE COLUMNS
031800     MOVE "160-PARSE-HEADER-REC" TO PARA-NAME.
031900     INITIALIZE WS-COLS-TABLE.
032000     MOVE ZERO TO WS-COL-COUNT.
032100     UNSTRING FD-FIMO-REC DELIMITED BY WS-TAB-CHAR
032200         INTO WS-COL(1)  WS-COL(2)  WS-COL(3)  WS-COL(4)
032300              WS-COL(5)  WS-COL(6)  WS-COL(7)  WS-COL(8)
032400              WS-COL(9)  WS-COL(10) WS-COL(11) WS-COL(12)
032500              WS-COL(13) WS-COL(14) WS-COL(15) WS-COL(16)
032600              WS-COL(17) WS-COL(18) WS-COL(19) WS-COL(20)
032700         TALLYING IN WS-COL-COUNT.
032800
032900     PERFORM 165-CHECK-HEADER-COL
033000             VARYING WS-COL-IDX FROM 1 BY 1
033100             UNTIL WS-COL-IDX > WS-COL-COUNT.
033200
033300     IF POS-SEQNAME = ZERO OR POS-START = ZERO
033400           OR POS-STOP = ZERO OR POS-SCORE = ZERO
033500           OR POS-STRAND = ZERO
033600         MOVE "FIMO HEADER MISSING A REQUIRED COLUMN"
033700             TO ABEND-REASON
033800         GO TO 1000-ABEND-RTN.
033900 160-EXIT.
034000     EXIT.
034100
034200
034300 165-CHECK-HEADER-COL.
034400     IF WS-COL(WS-COL-IDX) = "sequence_name"
034500         MOVE WS-COL-IDX TO POS-SEQNAME
034600     ELSE IF WS-COL(WS-COL-IDX) = "start"
034700         MOVE WS-COL-IDX TO POS-START
034800     ELSE IF WS-COL(WS-COL-IDX) = "stop"
034900         MOVE WS-COL-IDX TO POS-STOP
035000     ELSE IF WS-COL(WS-COL-IDX) = "score"
035100         MOVE WS-COL-IDX TO POS-SCORE
035200     ELSE IF WS-COL(WS-COL-IDX) = "strand"
035300         MOVE WS-COL-IDX TO POS-STRAND.
035400 165-EXIT.
035500     EXIT.
035600
035700
035800 250-SPLIT-FIMO-REC.
035900******** SPLIT A DATA ROW ON TABS AND PARSE THE FIELDS WE KEEP
036000     MOVE "250-SPLIT-FIMO-REC" TO PARA-NAME.
036100     INITIALIZE WS-COLS-TABLE.
036200     MOVE ZERO TO WS-COL-COUNT.
036300     UNSTRING FD-FIMO-REC DELIMITED BY WS-TAB-CHAR
036400         INTO WS-COL(1)  WS-COL(2)  WS-COL(3)  WS-COL(4)
036500              WS-COL(5)  WS-COL(6)  WS-COL(7)  WS-COL(8)
036600              WS-COL(9)  WS-COL(10) WS-COL(11) WS-COL(12)
036700              WS-COL(13) WS-COL(14) WS-COL(15) WS-COL(16)
036800              WS-COL(17) WS-COL(18) WS-COL(19) WS-COL(20)
036900         TALLYING IN WS-COL-COUNT.
037000
037100     MOVE SPACES TO GV-SEQ-NAME.
037200     MOVE WS-COL(POS-SEQNAME) TO GV-SEQ-NAME.
037300     SET GV-DO-PARSE TO TRUE.
037400     CALL "GENVINTR" USING GENVINTR-PARM.
037500     MOVE GV-CHROM TO IVAL-CHROM.
037600     MOVE GV-START TO IVAL-START.
037700     MOVE GV-END TO IVAL-END.
037800
037900     MOVE SPACES TO WS-GEN-TEXT.
038000     MOVE WS-COL(POS-START) TO WS-GEN-TEXT.
038100     PERFORM 285-TEXT-TO-NUMBER THRU 285-EXIT.
038200     MOVE WS-GEN-RESULT TO GV-START-SHIFT.
038300
038400     MOVE SPACES TO WS-GEN-TEXT.
038500     MOVE WS-COL(POS-STOP) TO WS-GEN-TEXT.
038600     PERFORM 285-TEXT-TO-NUMBER THRU 285-EXIT.
038700     MOVE WS-GEN-RESULT TO GV-END-SHIFT.
038800
038900     MOVE WS-COL(POS-STRAND) TO IVAL-STRAND.
039000     MOVE WS-PARM-SET-NAME TO IVAL-SET-NAME.
039100
039200     MOVE SPACES TO WS-CUR-SCORE-TXT.
039300     MOVE WS-COL(POS-SCORE) TO WS-CUR-SCORE-TXT.
039400     MOVE SPACES TO WS-SCORE-TEXT.
039500     MOVE WS-COL(POS-SCORE) TO WS-SCORE-TEXT.
039600     PERFORM 280-PARSE-SCORE-TEXT THRU 280-EXIT.
039700 250-EXIT.
039800     EXIT.
039900
040000
040100 280-PARSE-SCORE-TEXT.
040200******** PARSE A SIGNED DECIMAL (UP TO 4 PLACES) FROM WS-SCORE-
040300******** TEXT INTO IVAL-SCORE, FOR COMPARISON PURPOSES ONLY - THE
040400******** ORIGINAL TEXT IS WHAT GETS ECHOED TO THE OUTPUT FILES
040500     MOVE "280-PARSE-SCORE-TEXT" TO PARA-NAME.
040600     MOVE ZERO TO WS-SCORE-INT-PART, WS-SCORE-FRAC-PART,
040700                  WS-SCORE-FRAC-DIGITS.
040800     MOVE "N" TO WS-SCORE-NEG-SW, WS-SCORE-SEEN-DOT-SW.
040900
041000     PERFORM 282-SCAN-ONE-SCORE-CHAR
041100             VARYING WS-SCORE-IDX FROM 1 BY 1
041200             UNTIL WS-SCORE-IDX > 16.
041300
041400     PERFORM 284-SCALE-FRACTION
041500             VARYING WS-SCORE-FRAC-DIGITS FROM WS-SCORE-FRAC-DIGITS
041600                 BY 1 UNTIL WS-SCORE-FRAC-DIGITS >= 4.
041700
041800     IF WS-SCORE-IS-NEG
041900         COMPUTE IVAL-SCORE =
042000             (WS-SCORE-INT-PART + (WS-SCORE-FRAC-PART / 10000)) * -1
042100     ELSE
042200         COMPUTE IVAL-SCORE =
042300             WS-SCORE-INT-PART + (WS-SCORE-FRAC-PART / 10000).
042400 280-EXIT.
042500     EXIT.
042600
042700
042800 282-SCAN-ONE-SCORE-CHAR.
042900     MOVE WS-SCORE-CHAR(WS-SCORE-IDX) TO WS-GEN-DIGIT-WRK.
043000     IF WS-SCORE-CHAR(WS-SCORE-IDX) = "-"
043100         MOVE "Y" TO WS-SCORE-NEG-SW
043200     ELSE IF WS-SCORE-CHAR(WS-SCORE-IDX) = "."
043300         MOVE "Y" TO WS-SCORE-SEEN-DOT-SW
043400     ELSE IF WS-GEN-DIGIT-WRK IS DIGIT-CHK
043500         IF WS-SCORE-SEEN-DOT
043600             IF WS-SCORE-FRAC-DIGITS < 4
043700                 COMPUTE WS-SCORE-FRAC-PART =
043800                         (WS-SCORE-FRAC-PART * 10) + WS-GEN-DIGIT
043900                 ADD 1 TO WS-SCORE-FRAC-DIGITS
044000             END-IF
044100         ELSE
044200             COMPUTE WS-SCORE-INT-PART =
044300                     (WS-SCORE-INT-PART * 10) + WS-GEN-DIGIT.
044400 282-EXIT.
044500     EXIT.
044600
044700
044800 284-SCALE-FRACTION.
044900******** PAD A SHORT FRACTION OUT TO 4 DECIMAL PLACES (e.g. A
045000******** SCORE OF "6.5" LEAVES ONLY ONE DIGIT SCANNED ABOVE)
045100     COMPUTE WS-SCORE-FRAC-PART = WS-SCORE-FRAC-PART * 10.
045200 284-EXIT.
045300     EXIT.
045400
045500
045600 285-TEXT-TO-NUMBER.
045700******** ACCUMULATE AN UNSIGNED INTEGER FROM A DIGIT-ONLY FIELD
045800     MOVE "285-TEXT-TO-NUMBER" TO PARA-NAME.
045900     MOVE ZERO TO WS-GEN-RESULT.
046000     PERFORM 290-SCAN-FOR-BLANK
046100             VARYING WS-GEN-IDX FROM 1 BY 1
046200             UNTIL WS-GEN-IDX > 16 OR WS-GEN-LEN NOT = ZERO.
046300     IF WS-GEN-LEN = ZERO
046400         MOVE 16 TO WS-GEN-LEN.
046500     PERFORM 295-ACCUM-ONE-DIGIT
046600             VARYING WS-GEN-IDX FROM 1 BY 1
046700             UNTIL WS-GEN-IDX > WS-GEN-LEN.
046800 285-EXIT.
046900     EXIT.
047000
047100
047200 290-SCAN-FOR-BLANK.
047300     IF WS-GEN-CHAR(WS-GEN-IDX) = SPACE
047400         COMPUTE WS-GEN-LEN = WS-GEN-IDX - 1.
047500 290-EXIT.
047600     EXIT.
047700
047800
047900 295-ACCUM-ONE-DIGIT.
048000     MOVE WS-GEN-CHAR(WS-GEN-IDX) TO WS-GEN-DIGIT-WRK.
048100     COMPUTE WS-GEN-RESULT = (WS-GEN-RESULT * 10) + WS-GEN-DIGIT.
048200 295-EXIT.
048300     EXIT.
048400
048500
048600 300-APPLY-SHIFT.
048700     MOVE "300-APPLY-SHIFT" TO PARA-NAME.
048800     MOVE IVAL-START TO GV-START.
048900     MOVE IVAL-END TO GV-END.
049000     SET GV-DO-SHIFT TO TRUE.
049100     CALL "GENVINTR" USING GENVINTR-PARM.
049200     MOVE GV-START TO IVAL-START.
049300     MOVE GV-END TO IVAL-END.
049400 300-EXIT.
049500     EXIT.
049600
049700
049800 350-APPLY-CENTER.
049900     MOVE "350-APPLY-CENTER" TO PARA-NAME.
050000     MOVE IVAL-START TO GV-START.
050100     MOVE IVAL-END TO GV-END.
050200     SET GV-DO-CENTER TO TRUE.
050300     CALL "GENVINTR" USING GENVINTR-PARM.
050400     MOVE GV-START TO IVAL-START.
050500     MOVE GV-END TO IVAL-END.
050600 350-EXIT.
050700     EXIT.
050800
050900
051000 400-BUILD-KEY.
051100******** DERIVE THE CHROMOSOME SORT ORDINAL AND BUILD THE
051200******** chrom:start-end DE-DUP KEY FROM THE CURRENT COORDINATES
051300     MOVE "400-BUILD-KEY" TO PARA-NAME.
051400     MOVE IVAL-CHROM TO GV-CHROM.
051500     SET GV-DO-ORDINAL TO TRUE.
051600     CALL "GENVINTR" USING GENVINTR-PARM.
051700     MOVE GV-SORT-KEY TO IVAL-SORT-KEY.
051800
051900     MOVE IVAL-START TO GL-NUMBER.
052000     CALL "GENVLEN" USING GENVLEN-PARM.
052100     MOVE GL-TEXT TO WS-START-TXT.
052200
052300     MOVE IVAL-END TO GL-NUMBER.
052400     CALL "GENVLEN" USING GENVLEN-PARM.
052500     MOVE GL-TEXT TO WS-END-TXT.
052600
052700     MOVE SPACES TO WS-KEY-TEXT.
052800     STRING IVAL-CHROM    DELIMITED BY SPACE
052900            ":"           DELIMITED BY SIZE
053000            WS-START-TXT  DELIMITED BY SPACE
053100            "-"           DELIMITED BY SIZE
053200            WS-END-TXT    DELIMITED BY SPACE
053300         INTO WS-KEY-TEXT.
053400 400-EXIT.
053500     EXIT.
053600
053700
053800 500-DEDUP-RTN.
053900******** LOOK FOR AN EXISTING HELD INTERVAL AT THE SAME LOCATION
054000     MOVE "500-DEDUP-RTN" TO PARA-NAME.
054100     MOVE "N" TO WS-FOUND-ROW-SW.
054200     IF DEDUP-COUNT NOT = ZERO
054300         SET DD-IDX TO 1
054400         SEARCH DEDUP-ROW
054500             AT END
054600                 MOVE "N" TO WS-FOUND-ROW-SW
054700             WHEN DD-KEY-TEXT(DD-IDX) = WS-KEY-TEXT
054800                 MOVE "Y" TO WS-FOUND-ROW-SW
054900                 SET WS-FOUND-IDX TO DD-IDX
055000         END-SEARCH.
055100
055200     IF NOT WS-KEY-FOUND
055300         PERFORM 600-LOG-APPEND THRU 600-EXIT
055400     ELSE
055500         IF IVAL-SCORE > DD-SCORE-NUM(WS-FOUND-IDX)
055600             PERFORM 610-LOG-REPLACE THRU 610-EXIT
055700         ELSE
055800             IF IVAL-SCORE < DD-SCORE-NUM(WS-FOUND-IDX)
055900                 PERFORM 620-LOG-SKIP THRU 620-EXIT
056000             ELSE
056100                 PERFORM 600-LOG-APPEND THRU 600-EXIT.
056200 500-EXIT.
056300     EXIT.
056400
056500
056600 600-LOG-APPEND.
056700******** NO HELD INTERVAL AT THIS LOCATION YET (OR A SCORE TIE
056800******** ON THE HELD ROW) - STORE IT AND LOG "append"
056900     MOVE "600-LOG-APPEND" TO PARA-NAME.
057000     IF NOT WS-KEY-FOUND
057100         ADD 1 TO DEDUP-COUNT
057200         IF DEDUP-COUNT > 2000
057300             MOVE "TOO MANY SURVIVING INTERVALS FOR TABLE"
057400                 TO ABEND-REASON
057500             GO TO 1000-ABEND-RTN
057600         END-IF
057700         MOVE DEDUP-COUNT TO WS-FOUND-IDX.
057800
057900     MOVE IVAL-CHROM     TO DD-CHROM(WS-FOUND-IDX).
058000     MOVE IVAL-START     TO DD-START(WS-FOUND-IDX).
058100     MOVE IVAL-END       TO DD-END(WS-FOUND-IDX).
058200     MOVE IVAL-SCORE     TO DD-SCORE-NUM(WS-FOUND-IDX).
058300     MOVE WS-CUR-SCORE-TXT TO DD-SCORE-TXT(WS-FOUND-IDX).
058400     MOVE IVAL-STRAND    TO DD-STRAND(WS-FOUND-IDX).
058500     MOVE IVAL-SET-NAME  TO DD-SET-NAME(WS-FOUND-IDX).
058600     MOVE IVAL-SERIAL    TO DD-SERIAL(WS-FOUND-IDX).
058700     MOVE IVAL-SORT-KEY  TO DD-SORT-KEY(WS-FOUND-IDX).
058800     MOVE WS-KEY-TEXT    TO DD-KEY-TEXT(WS-FOUND-IDX).
058900
059000     MOVE SPACES TO AUDIT-LINE-REC, AUDIT-FIELDS.
059100     SET AUDIT-IS-APPEND TO TRUE.
059200     MOVE WS-KEY-TEXT TO AUDIT-INTERVAL-NAME.
059300     MOVE "new fragment" TO AUDIT-REASON.
059400     PERFORM 650-WRITE-AUDIT-LINE THRU 650-EXIT.
059500 600-EXIT.
059600     EXIT.
059700
059800
059900 610-LOG-REPLACE.
060000******** THE NEW RECORD OUTSCORES THE HELD ONE - REPLACE IT
060100     MOVE "610-LOG-REPLACE" TO PARA-NAME.
060200     MOVE SPACES TO AUDIT-LINE-REC, AUDIT-FIELDS.
060300     SET AUDIT-IS-REPLACE TO TRUE.
060400     MOVE WS-KEY-TEXT TO AUDIT-INTERVAL-NAME.
060500     STRING "score " DELIMITED BY SIZE
060600            WS-CUR-SCORE-TXT DELIMITED BY SPACE
060700            " greater than existing " DELIMITED BY SIZE
060800            DD-SCORE-TXT(WS-FOUND-IDX) DELIMITED BY SPACE
060900         INTO AUDIT-REASON.
061000     PERFORM 650-WRITE-AUDIT-LINE THRU 650-EXIT.
061100
061200     MOVE IVAL-CHROM     TO DD-CHROM(WS-FOUND-IDX).
061300     MOVE IVAL-START     TO DD-START(WS-FOUND-IDX).
061400     MOVE IVAL-END       TO DD-END(WS-FOUND-IDX).
061500     MOVE IVAL-SCORE     TO DD-SCORE-NUM(WS-FOUND-IDX).
061600     MOVE WS-CUR-SCORE-TXT TO DD-SCORE-TXT(WS-FOUND-IDX).
061700     MOVE IVAL-STRAND    TO DD-STRAND(WS-FOUND-IDX).
061800     MOVE IVAL-SET-NAME  TO DD-SET-NAME(WS-FOUND-IDX).
061900     MOVE IVAL-SERIAL    TO DD-SERIAL(WS-FOUND-IDX).
062000     MOVE IVAL-SORT-KEY  TO DD-SORT-KEY(WS-FOUND-IDX).
062100     MOVE WS-KEY-TEXT    TO DD-KEY-TEXT(WS-FOUND-IDX).
062200 610-EXIT.
062300     EXIT.
062400
062500
062600 620-LOG-SKIP.
062700******** THE HELD RECORD OUTSCORES THE NEW ONE - DISCARD THE NEW
062800     MOVE "620-LOG-SKIP" TO PARA-NAME.
062900     MOVE SPACES TO AUDIT-LINE-REC, AUDIT-FIELDS.
063000     SET AUDIT-IS-SKIP TO TRUE.
063100     MOVE WS-KEY-TEXT TO AUDIT-INTERVAL-NAME.
063200     STRING "score " DELIMITED BY SIZE
063300            WS-CUR-SCORE-TXT DELIMITED BY SPACE
063400            " less than existing " DELIMITED BY SIZE
063500            DD-SCORE-TXT(WS-FOUND-IDX) DELIMITED BY SPACE
063600         INTO AUDIT-REASON.
063700     PERFORM 650-WRITE-AUDIT-LINE THRU 650-EXIT.
063800 620-EXIT.
063900     EXIT.
064000
064100
064200 650-WRITE-AUDIT-LINE.
064300     MOVE "650-WRITE-AUDIT-LINE" TO PARA-NAME.
064400     STRING AUDIT-ACTION         DELIMITED BY SPACE
064500            WS-TAB-CHAR          DELIMITED BY SIZE
064600            AUDIT-INTERVAL-NAME  DELIMITED BY SPACE
064700            WS-TAB-CHAR          DELIMITED BY SIZE
064800            AUDIT-REASON         DELIMITED BY SPACE
064900         INTO AUDIT-LINE-TXT.
065000     WRITE FD-AUDIT-REC FROM AUDIT-LINE-REC.
065100 650-EXIT.
065200     EXIT.
065300
065400
065500 700-SORT-INTERVALS.
065600******** EXCHANGE SORT OF THE SURVIVING ROWS, ASCENDING BY
065700******** (CHROM ORDINAL, START, END).  THE GENOME IS SMALL
065800******** ENOUGH (2000 ROWS AT MOST) THAT A SIMPLE EXCHANGE PASS
065900******** IS ADEQUATE - NO NEED FOR A SORT/MERGE UTILITY HERE.
066000     MOVE "700-SORT-INTERVALS" TO PARA-NAME.
066100     COMPUTE WS-SORT-OUTER-LIMIT = DEDUP-COUNT - 1.
066200     PERFORM 710-OUTER-PASS
066300             VARYING WS-SORT-OUTER FROM 1 BY 1
066400             UNTIL WS-SORT-OUTER > WS-SORT-OUTER-LIMIT.
066500 700-EXIT.
066600     EXIT.
066700
066800
066900 710-OUTER-PASS.
067000     COMPUTE WS-SORT-LIMIT = DEDUP-COUNT - WS-SORT-OUTER.
067100     PERFORM 720-INNER-COMPARE
067200             VARYING WS-SORT-INNER FROM 1 BY 1
067300             UNTIL WS-SORT-INNER > WS-SORT-LIMIT.
067400 710-EXIT.
067500     EXIT.
067600
067700
067800 720-INNER-COMPARE.
067900     IF DD-SORT-KEY(WS-SORT-INNER) >
068000             DD-SORT-KEY(WS-SORT-INNER + 1)
068100         PERFORM 730-EXCHANGE-ROWS THRU 730-EXIT
068200     ELSE
068300         IF DD-SORT-KEY(WS-SORT-INNER) =
068400                 DD-SORT-KEY(WS-SORT-INNER + 1)
068500             IF DD-START(WS-SORT-INNER) >
068600                     DD-START(WS-SORT-INNER + 1)
068700                 PERFORM 730-EXCHANGE-ROWS THRU 730-EXIT
068800             ELSE
068900                 IF DD-START(WS-SORT-INNER) =
069000                         DD-START(WS-SORT-INNER + 1)
069100                     IF DD-END(WS-SORT-INNER) >
069200                             DD-END(WS-SORT-INNER + 1)
069300                         PERFORM 730-EXCHANGE-ROWS THRU 730-EXIT.
069400 720-EXIT.
069500     EXIT.
069600
069700
069800 730-EXCHANGE-ROWS.
069900     MOVE DEDUP-ROW(WS-SORT-INNER)     TO WS-SWAP-ROW.
070000     MOVE DEDUP-ROW(WS-SORT-INNER + 1) TO DEDUP-ROW(WS-SORT-INNER).
070100     MOVE WS-SWAP-ROW TO DEDUP-ROW(WS-SORT-INNER + 1).
070200 730-EXIT.
070300     EXIT.
070400
070500
070600 770-RESERIAL.
070700******** AFTER A SORT, WALK THE TABLE IN ITS NEW ORDER AND
070800******** REASSIGN SERIALS 1..n
070900     MOVE "770-RESERIAL" TO PARA-NAME.
071000     PERFORM 780-RESERIAL-ONE-ROW
071100             VARYING DD-IDX FROM 1 BY 1
071200             UNTIL DD-IDX > DEDUP-COUNT.
071300 770-EXIT.
071400     EXIT.
071500
071600
071700 780-RESERIAL-ONE-ROW.
071800     SET WS-SORT-OUTER TO DD-IDX.
071900     MOVE WS-SORT-OUTER TO DD-SERIAL(DD-IDX).
072000 780-EXIT.
072100     EXIT.
072200
072300
072400 800-OPEN-FILES.
072500     MOVE "800-OPEN-FILES" TO PARA-NAME.
072600     OPEN INPUT FIMO-IN.
072700     OPEN OUTPUT BED-OUT, AUDIT-OUT, SYSOUT.
072800 800-EXIT.
072900     EXIT.
073000
073100
073200 810-WRITE-AUDIT-HDR.
073300     MOVE "810-WRITE-AUDIT-HDR" TO PARA-NAME.
073400     MOVE SPACES TO AUDIT-LINE-REC.
073500     STRING "action"    DELIMITED BY SIZE
073600            WS-TAB-CHAR DELIMITED BY SIZE
073700            "interval"  DELIMITED BY SIZE
073800            WS-TAB-CHAR DELIMITED BY SIZE
073900            "reason"    DELIMITED BY SIZE
074000         INTO AUDIT-LINE-TXT.
074100     WRITE FD-AUDIT-REC FROM AUDIT-LINE-REC.
074200 810-EXIT.
074300     EXIT.
074400
074500
074600 820-WRITE-BED-RECS.
074700******** WRITE ONE BED LINE PER SURVIVING INTERVAL, IN WHATEVER
074800******** ORDER THE TABLE NOW HOLDS THEM (ARRIVAL OR SORTED)
074900     MOVE "820-WRITE-BED-RECS" TO PARA-NAME.
075000     PERFORM 830-WRITE-ONE-BED-REC
075100             VARYING DD-IDX FROM 1 BY 1
075200             UNTIL DD-IDX > DEDUP-COUNT.
075300 820-EXIT.
075400     EXIT.
075500
075600
075700 830-WRITE-ONE-BED-REC.
075800     MOVE DD-START(DD-IDX) TO GL-NUMBER.
075900     CALL "GENVLEN" USING GENVLEN-PARM.
076000     MOVE GL-TEXT TO WS-START-TXT.
076100
076200     MOVE DD-END(DD-IDX) TO GL-NUMBER.
076300     CALL "GENVLEN" USING GENVLEN-PARM.
076400     MOVE GL-TEXT TO WS-END-TXT.
076500
076600     MOVE DD-SERIAL(DD-IDX) TO GL-NUMBER.
076700     CALL "GENVLEN" USING GENVLEN-PARM.
076800     MOVE GL-TEXT TO WS-SERIAL-TXT.
076900
077000     MOVE SPACES TO BED-NAME-FLD.
077100     STRING DD-CHROM(DD-IDX) DELIMITED BY SPACE
077200            ":"              DELIMITED BY SIZE
077300            WS-START-TXT     DELIMITED BY SPACE
077400            "-"              DELIMITED BY SIZE
077500            WS-END-TXT       DELIMITED BY SPACE
077600            "|"              DELIMITED BY SIZE
077700            DD-SET-NAME(DD-IDX) DELIMITED BY SPACE
077800            "_"              DELIMITED BY SIZE
077900            WS-SERIAL-TXT    DELIMITED BY SPACE
078000         INTO BED-NAME-FLD.
078100
078200     MOVE SPACES TO BED-LINE-REC.
078300     STRING DD-CHROM(DD-IDX)       DELIMITED BY SPACE
078400            WS-TAB-CHAR            DELIMITED BY SIZE
078500            WS-START-TXT           DELIMITED BY SPACE
078600            WS-TAB-CHAR            DELIMITED BY SIZE
078700            WS-END-TXT             DELIMITED BY SPACE
078800            WS-TAB-CHAR            DELIMITED BY SIZE
078900            BED-NAME-FLD           DELIMITED BY SPACE
079000            WS-TAB-CHAR            DELIMITED BY SIZE
079100            DD-SCORE-TXT(DD-IDX)   DELIMITED BY SPACE
079200            WS-TAB-CHAR            DELIMITED BY SIZE
079300            DD-STRAND(DD-IDX)      DELIMITED BY SIZE
079400         INTO BED-LINE-TXT.
079500     WRITE FD-BED-REC FROM BED-LINE-REC.
079600     ADD 1 TO WS-RECORDS-WRITTEN.
079700 830-EXIT.
079800     EXIT.
079900
080000
080100 850-CLOSE-FILES.
080200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
080300     CLOSE FIMO-IN, BED-OUT, AUDIT-OUT, SYSOUT.
080400 850-EXIT.
080500     EXIT.
080600
080700
080800 900-READ-FIMO-REC.
080900******** READ THE NEXT NON-COMMENT LINE.  BLANK/COMMENT LINES
081000******** (FIRST NON-BLANK CHAR '#') ARE SILENTLY SKIPPED.
081100     MOVE "900-READ-FIMO-REC" TO PARA-NAME.
081200     READ FIMO-IN
081300         AT END
081400             MOVE "N" TO MORE-DATA-SW
081500             GO TO 900-EXIT
081600     END-READ.
081700
081800     MOVE ZERO TO WS-FC-POS.
081900     PERFORM 910-SCAN-FIRST-CHAR
082000             VARYING WS-FC-IDX FROM 1 BY 1
082100             UNTIL WS-FC-IDX > 300 OR WS-FC-POS NOT = ZERO.
082150******** A WHOLLY-BLANK LINE LEAVES WS-FC-POS AT ZERO - REREAD IT  G-0232
082160******** THE SAME AS A '#' COMMENT LINE, DON'T FALL THROUGH         G-0232
082200     IF WS-FC-POS = ZERO
082210         GO TO 900-HOUSEKEEPING-REREAD.
082300     IF FD-FIMO-REC(WS-FC-POS : 1) = "#"
082400         GO TO 900-HOUSEKEEPING-REREAD.
082500     GO TO 900-EXIT.
082600
082700 900-HOUSEKEEPING-REREAD.
082800     GO TO 900-READ-FIMO-REC.
082900 900-EXIT.
083000     EXIT.
083100
083200
083300 910-SCAN-FIRST-CHAR.
083400     IF FD-FIMO-REC(WS-FC-IDX : 1) NOT = SPACE
083500         MOVE WS-FC-IDX TO WS-FC-POS.
083600 910-EXIT.
083700     EXIT.
083800
083900
084000 999-CLEANUP.
084100     MOVE "999-CLEANUP" TO PARA-NAME.
084150******** RESERIAL ALWAYS RUNS WHEN SORT IS ON, EVEN FOR A SINGLE   G-0231
084160******** SURVIVING ROW - THE EXCHANGE PASS ITSELF IS SKIPPED       G-0231
084170******** BELOW 2 ROWS SINCE THERE IS NOTHING LEFT TO REORDER       G-0231
084180     IF SORT-REQUESTED
084190         IF DEDUP-COUNT > 1
084200             PERFORM 700-SORT-INTERVALS THRU 700-EXIT
084210         END-IF
084220         PERFORM 770-RESERIAL THRU 770-EXIT
084230     END-IF.
084500     PERFORM 820-WRITE-BED-RECS THRU 820-EXIT.
084600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
084700     DISPLAY "** RECORDS READ    ** " WS-RECORDS-READ.
084800     DISPLAY "** RECORDS WRITTEN ** " WS-RECORDS-WRITTEN.
084900     DISPLAY "******** END JOB FIMOCNVT ********".
085000 999-EXIT.
085100     EXIT.
085200
085300
085400 1000-ABEND-RTN.
085500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
085600     MOVE SPACES TO SYSOUT-REC.
085700     STRING "FIMOCNVT ABEND - " DELIMITED BY SIZE
085800            ABEND-REASON        DELIMITED BY SPACE
085900         INTO SYSOUT-REC.
086000     WRITE SYSOUT-REC.
086100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
086200     DISPLAY "** FIMOCNVT ABEND ** " ABEND-REASON.
086300     MOVE 16 TO RETURN-CODE.
086400     STOP RUN.
