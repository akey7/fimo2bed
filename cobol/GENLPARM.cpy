000100******************************************************************
000200*    COPYBOOK    GENLPARM
000300*    DESCRIPTION  CALL INTERFACE FOR SUBPROGRAM GENVLEN.  SHARED
000400*                 BY GENVLEN ITSELF (LINKAGE SECTION) AND BY EACH
000500*                 OF ITS CALLERS (WORKING-STORAGE).
000600*    USED BY      FIMOCNVT, SERLSTMP, CTRSTAMP, GENVLEN
000700******************************************************************
000800*    CHANGE LOG
000900*    DATE     BY   REQUEST    DESCRIPTION
001000*    -------- ---- ---------- ------------------------------------
001100*    03/11/91 RJM  G-0002     ORIGINAL COPYBOOK FOR GENVLEN CALL
001200******************************************************************
001300 01  GENVLEN-PARM.
001400     05  GL-NUMBER                PIC S9(9) COMP-3.
001500     05  GL-NUMBER-DUMP REDEFINES GL-NUMBER
001600                                 PIC X(5).
001700     05  GL-TEXT                  PIC X(11).
001800     05  GL-TEXT-TBL REDEFINES GL-TEXT.
001900         10  GL-TEXT-CHAR        PIC X(1) OCCURS 11 TIMES.
002000     05  GL-LENGTH                PIC S9(4) COMP.
002010     05  FILLER                   PIC X(04).
